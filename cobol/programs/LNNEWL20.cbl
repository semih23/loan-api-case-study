000100****************************************************************
000200*  LNNEWL20  --  NEW-LOAN ORIGINATION
000300*  LENDING AND INSTALLMENT SERVICING SYSTEM
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     LNNEWL20.
000700 AUTHOR.         R H GARRETT.
000800 INSTALLATION.   CONSUMER LENDING - BATCH SERVICES.
000900 DATE-WRITTEN.   06/02/86.
001000 DATE-COMPILED.
001100 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001200****************************************************************
001300*  CHANGE LOG
001400*    06/02/86  RHG  ORIGINAL PROGRAM.  COMPUTES TOTAL-WITH-
001500*                   INTEREST AND SCHEDULES THE INSTALLMENTS.
001600*    04/02/89  RHG  ADDED AVAILABLE-CREDIT EDIT AGAINST THE
001700*                   CUSTOMER MASTER BEFORE THE LOAN IS BOOKED.
001800*    11/11/92  TKB  INSTALLMENT DUE DATES NOW STEP BY CALENDAR
001900*                   MONTH, FIRST DUE DATE IS ALWAYS THE 1ST
002000*                   OF THE MONTH FOLLOWING ORIGINATION.
002100*    09/14/93  TKB  INSTALLMENT COUNT RESTRICTED TO 6/9/12/24
002200*                   PER NEW LENDING-POLICY TABLE (REQ 93-0328).
002300*    02/08/99  PAF  Y2K -- CREATE-DATE AND DUE-DATE FIELDS NOW
002400*                   CARRY A 4-DIGIT CENTURY THROUGHOUT.
002500*    03/30/99  PAF  Y2K CERTIFICATION SIGN-OFF.
002600*    05/19/03  DWS  REQ 03-0705 -- ROUNDING ON TOTAL-WITH-
002700*                   INTEREST AND INSTALLMENT-AMOUNT CHANGED
002800*                   FROM TRUNCATE TO ROUNDED (HALF-UP).
002900*    10/02/08  DWS  REQ 08-1140 -- AVAILABLE/REQUIRED AMOUNTS
003000*                   ADDED TO THE REJECTION MESSAGE TEXT.
003050*    04/17/12  DWS  REQ 12-0219 -- REJECTION MESSAGE AMOUNTS
003060*                   WERE CARRYING EMBEDDED BLANKS FROM THE
003070*                   ZERO-SUPPRESSED EDIT PICTURE.  AMOUNTS ARE
003080*                   NOW TRIMMED TO PLAIN TEXT BEFORE STRINGING.
003085*    04/18/08  DWS  REQ 08-0205 -- DROPPED TOP-OF-FORM, THE
003090*                   ALPHA-CLASS TEST AND THE UPSI-0 SWITCH FROM
003095*                   SPECIAL-NAMES.  THIS PROGRAM PRINTS NOTHING
003097*                   AND NEVER TESTED THE SWITCH -- LEFTOVER FROM
003098*                   THE ORIGINATION COPYBOOK TEMPLATE.
003110*    03/11/14  DWS  REQ 14-0087 -- C020-LOAD-CONTROL NEVER WROTE
003120*                 LN1900-REC ON A MISSING CONTROL RECORD, SO
003130*                 THE NEXT-ID COUNTERS DID NOT PERSIST IF THIS
003140*                 PROGRAM RAN BEFORE LNNEWC10.  NOW WRITES THE
003150*                 RECORD THE SAME AS LNNEWC10 DOES.
004000****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     CONSOLE IS CRT.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT CTL-MSTR  ASSIGN TO LNCTL
005100            ORGANIZATION IS RELATIVE
005200            ACCESS MODE IS RANDOM
005300            RELATIVE KEY IS WS-CTL-RELKEY
005400            FILE STATUS IS WS-CTL-STATUS.
005500     SELECT CUST-MSTR ASSIGN TO LNCUST
005600            ORGANIZATION IS RELATIVE
005700            ACCESS MODE IS RANDOM
005800            RELATIVE KEY IS WS-CUST-RELKEY
005900            FILE STATUS IS WS-CUST-STATUS.
006000     SELECT LOAN-MSTR ASSIGN TO LNLOAN
006100            ORGANIZATION IS RELATIVE
006200            ACCESS MODE IS RANDOM
006300            RELATIVE KEY IS WS-LOAN-RELKEY
006400            FILE STATUS IS WS-LOAN-STATUS.
006500     SELECT INST-MSTR ASSIGN TO LNINST
006600            ORGANIZATION IS RELATIVE
006700            ACCESS MODE IS RANDOM
006800            RELATIVE KEY IS WS-INST-RELKEY
006900            FILE STATUS IS WS-INST-STATUS.
007000     SELECT NEWLOAN-IN  ASSIGN TO LNL20IN
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS IS WS-IN-STATUS.
007300     SELECT NEWLOAN-OUT ASSIGN TO LNL20OUT
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS IS WS-OUT-STATUS.
007600*
007700 DATA DIVISION.
007800 FILE SECTION.
007900*
008000 FD  CTL-MSTR
008100     LABEL RECORDS ARE STANDARD
008200     DATA RECORD IS LN1900-REC.
008300     COPY 'LN1900.cbl'.
008400*
008500 FD  CUST-MSTR
008600     LABEL RECORDS ARE STANDARD
008700     DATA RECORD IS LN1100-REC.
008800     COPY 'LN1100.cbl'.
008900*
009000 FD  LOAN-MSTR
009100     LABEL RECORDS ARE STANDARD
009200     DATA RECORD IS LN1300-REC.
009300     COPY 'LN1300.cbl'.
009400*
009500 FD  INST-MSTR
009600     LABEL RECORDS ARE STANDARD
009700     DATA RECORD IS LN1400-REC.
009800     COPY 'LN1400.cbl'.
009900*
010000 FD  NEWLOAN-IN
010100     LABEL RECORDS ARE OMITTED
010200     DATA RECORD IS LN2200I-REC.
010300     COPY 'LN2200I.cbl'.
010400*
010500 FD  NEWLOAN-OUT
010600     LABEL RECORDS ARE OMITTED
010700     DATA RECORD IS LN2200O-REC.
010800     COPY 'LN2200O.cbl'.
010900*
011000 WORKING-STORAGE SECTION.
011010*
011020*    STAND-ALONE SCRATCH ITEMS -- NOT PART OF ANY GROUP.
011030 77  WS-TRAN-CTR             PIC S9(7) COMP VALUE ZERO.
011040 77  WS-INSTALL-SUB          PIC S9(4) COMP VALUE ZERO.
011050 77  WS-TRIM-CT              PIC S9(4) COMP VALUE ZERO.
011100*
011200 01  WS-SWITCHES.
011300     05  WS-IN-SW                PIC X(1)  VALUE 'N'.
011400         88  WS-IN-EOF                     VALUE 'Y'.
011500     05  WS-REJECT-SW            PIC X(1)  VALUE 'N'.
011600         88  WS-REQUEST-REJECTED           VALUE 'Y'.
011700     05  WS-CUST-FOUND-SW        PIC X(1)  VALUE 'N'.
011800         88  WS-CUST-FOUND                 VALUE 'Y'.
011900     05  FILLER                  PIC X(17).
012000*
012100 01  WS-COUNTERS.
012300     05  WS-NEW-LOAN-ID          PIC 9(9).
012400     05  WS-NEW-INST-ID          PIC 9(9).
012600     05  WS-CUST-RELKEY          PIC 9(9)  COMP.
012700     05  WS-LOAN-RELKEY          PIC 9(9)  COMP.
012800     05  WS-INST-RELKEY          PIC 9(9)  COMP.
012900     05  WS-CTL-RELKEY           PIC 9(9)  COMP.
013000     05  FILLER                  PIC X(10).
013100*
013200 01  WS-FILE-STATUSES.
013300     05  WS-CTL-STATUS           PIC X(2).
013400     05  WS-CUST-STATUS          PIC X(2).
013500     05  WS-LOAN-STATUS          PIC X(2).
013600     05  WS-INST-STATUS          PIC X(2).
013700     05  WS-IN-STATUS            PIC X(2).
013800     05  WS-OUT-STATUS           PIC X(2).
013900     05  FILLER                  PIC X(10).
014000*
014100 01  WS-AMOUNT-WORK.
014200     05  WS-AVAILABLE-CREDIT     PIC S9(9)V99 COMP-3.
014300     05  WS-TOTAL-W-INT          PIC S9(9)V99 COMP-3.
014400     05  WS-INSTALL-AMT          PIC S9(9)V99 COMP-3.
014500     05  WS-RATE-PLUS-ONE        PIC S9V999   COMP-3.
014600     05  FILLER                  PIC X(10).
014700*
014800 01  WS-AMOUNT-DISPLAY.
014810     05  WS-AVAIL-EDIT           PIC Z(6)9.99.
014820     05  WS-AVAIL-DISPLAY        PIC X(10).
014830     05  WS-REQD-EDIT            PIC Z(6)9.99.
014900     05  WS-REQD-DISPLAY         PIC X(10).
015100     05  FILLER                  PIC X(06).
015200*
015300 01  WS-DATE-WORK.
015400     05  WS-DUE-CCYYMMDD         PIC 9(8).
015500     05  WS-DUE-R
015600             REDEFINES WS-DUE-CCYYMMDD.
015700         10  WS-DUE-CCYY         PIC 9(4).
015800         10  WS-DUE-MM           PIC 9(2).
015900         10  WS-DUE-DD           PIC 9(2).
016000     05  WS-FIRST-DUE-CCYY       PIC 9(4).
016100     05  WS-FIRST-DUE-MM         PIC 9(2).
016200     05  FILLER                  PIC X(10).
016300*
016400 PROCEDURE DIVISION.
016500*
016600******************************************************
016700*  MAIN LINE
016800******************************************************
016900 A010-MAIN-LINE.
017000     OPEN I-O    CTL-MSTR
017100                 CUST-MSTR
017200                 LOAN-MSTR
017300                 INST-MSTR.
017400     OPEN INPUT  NEWLOAN-IN.
017500     OPEN OUTPUT NEWLOAN-OUT.
017600     PERFORM C020-LOAD-CONTROL.
017700     READ NEWLOAN-IN
017800         AT END MOVE 'Y' TO WS-IN-SW.
017900     PERFORM B020-PROCESS-ONE THRU B020-EXIT
018000         UNTIL WS-IN-EOF.
018100     PERFORM Z099-END-RTN.
018200*
018300 C020-LOAD-CONTROL.
018400     MOVE 1 TO WS-CTL-RELKEY.
018500     READ CTL-MSTR
018600         INVALID KEY
018700             DISPLAY 'LN1900 CONTROL RECORD MISSING, '
018800                 'INITIALIZING' UPON CRT
018900             MOVE 1 TO LN1900-NEXT-CUST-ID
019000             MOVE 1 TO LN1900-NEXT-USER-ID
019100             MOVE 1 TO LN1900-NEXT-LOAN-ID
019200             MOVE 1 TO LN1900-NEXT-INST-ID
019210             WRITE LN1900-REC
019220                 INVALID KEY
019230                     DISPLAY 'LN1900 WRITE FAILED'
019240                         UPON CRT.
019300*
019400******************************************************
019500*  ONE TRANSACTION, ONE NEW LOAN
019600******************************************************
019700 B020-PROCESS-ONE.
019800     MOVE SPACES TO LN2200O-REC.
019810     MOVE LN2200I-BATCH-SEQ-NO TO LN2200O-BATCH-SEQ-NO.
019900     MOVE 'N'    TO WS-REJECT-SW.
020000     MOVE 'N'    TO WS-CUST-FOUND-SW.
020100     PERFORM C030-EDIT-REQUEST.
020200     PERFORM C040-FIND-CUSTOMER THRU C040-EXIT.
020300     PERFORM C050-COMPUTE-TOTALS THRU C050-EXIT.
020400     PERFORM C060-WRITE-LOAN THRU C060-EXIT.
020500     PERFORM C070-BUILD-INSTALLMENTS THRU C070-EXIT.
020600     PERFORM C080-UPDATE-CUSTOMER THRU C080-EXIT.
020700     PERFORM D090-WRITE-RESPONSE.
020800     ADD 1 TO WS-TRAN-CTR.
020900     READ NEWLOAN-IN
021000         AT END MOVE 'Y' TO WS-IN-SW.
021100 B020-EXIT.
021200     EXIT.
021300*
021400 C030-EDIT-REQUEST.
021500     IF LN2200I-AMOUNT NOT > 0
021600         MOVE 'Loan amount must be positive.'
021700             TO LN2200O-MESSAGE
021800         MOVE '1' TO LN2200O-STATUS
021900         MOVE 'Y' TO WS-REJECT-SW
022000     ELSE
022100     IF LN2200I-INTEREST-RATE < 0.100
022200         OR LN2200I-INTEREST-RATE > 0.500
022300         MOVE 'Interest rate must be between 0.1 '
022400             'and 0.5.' TO LN2200O-MESSAGE
022500         MOVE '1' TO LN2200O-STATUS
022600         MOVE 'Y' TO WS-REJECT-SW
022700     ELSE
022800     IF LN2200I-NUM-INSTALL NOT = 6
022900         AND LN2200I-NUM-INSTALL NOT = 9
023000         AND LN2200I-NUM-INSTALL NOT = 12
023100         AND LN2200I-NUM-INSTALL NOT = 24
023200         MOVE 'Number of installments must be 6, '
023300             '9, 12, or 24.' TO LN2200O-MESSAGE
023400         MOVE '1' TO LN2200O-STATUS
023500         MOVE 'Y' TO WS-REJECT-SW.
023600*
023700 C040-FIND-CUSTOMER.
023800     IF WS-REQUEST-REJECTED
023900         GO TO C040-EXIT.
024000     MOVE LN2200I-CUSTOMER-ID TO WS-CUST-RELKEY.
024100     READ CUST-MSTR
024200         INVALID KEY
024300             STRING 'Customer not found with ID: '
024400                 DELIMITED BY SIZE
024500                 LN2200I-CUSTOMER-ID
024600                 DELIMITED BY SIZE
024700                 INTO LN2200O-MESSAGE
024800             MOVE '1' TO LN2200O-STATUS
024900             MOVE 'Y' TO WS-REJECT-SW
025000         NOT INVALID KEY
025100             MOVE 'Y' TO WS-CUST-FOUND-SW.
025200 C040-EXIT.
025300     EXIT.
025400*
025500 C050-COMPUTE-TOTALS.
025600     IF WS-REQUEST-REJECTED
025700         GO TO C050-EXIT.
025800     COMPUTE WS-RATE-PLUS-ONE ROUNDED =
025900         1 + LN2200I-INTEREST-RATE.
026000     COMPUTE WS-TOTAL-W-INT ROUNDED =
026100         LN2200I-AMOUNT * WS-RATE-PLUS-ONE.
026200     COMPUTE WS-AVAILABLE-CREDIT =
026300         LN1100-CREDIT-LIMIT - LN1100-USED-CREDIT.
026400     IF WS-AVAILABLE-CREDIT < WS-TOTAL-W-INT
026500         MOVE WS-AVAILABLE-CREDIT TO WS-AVAIL-EDIT
026600         MOVE WS-TOTAL-W-INT      TO WS-REQD-EDIT
026610         PERFORM C055-TRIM-AMOUNTS
026700         STRING 'Customer does not have sufficient '
026800             DELIMITED BY SIZE
026900             'credit limit. Available: '
027000             DELIMITED BY SIZE
027100             WS-AVAIL-DISPLAY DELIMITED BY SPACE
027200             ', Required: ' DELIMITED BY SIZE
027300             WS-REQD-DISPLAY DELIMITED BY SPACE
027400             INTO LN2200O-MESSAGE
027500         MOVE '1' TO LN2200O-STATUS
027600         MOVE 'Y' TO WS-REJECT-SW
027700     ELSE
027800         COMPUTE WS-INSTALL-AMT ROUNDED =
027900             WS-TOTAL-W-INT / LN2200I-NUM-INSTALL.
028000 C050-EXIT.
028100     EXIT.
028110*
028120 C055-TRIM-AMOUNTS.
028130*    STRIP THE LEADING BLANKS THE ZERO-SUPPRESSED EDIT
028140*    PICTURE LEAVES BEHIND SO THE REJECTION MESSAGE CARRIES
028150*    A PLAIN AMOUNT WITH NO EMBEDDED PADDING (REQ 12-0219).
028160     MOVE SPACES TO WS-AVAIL-DISPLAY.
028170     MOVE ZERO   TO WS-TRIM-CT.
028180     INSPECT WS-AVAIL-EDIT TALLYING WS-TRIM-CT
028190         FOR LEADING SPACE.
028200     MOVE WS-AVAIL-EDIT(WS-TRIM-CT + 1:) TO WS-AVAIL-DISPLAY.
028210     MOVE SPACES TO WS-REQD-DISPLAY.
028220     MOVE ZERO   TO WS-TRIM-CT.
028230     INSPECT WS-REQD-EDIT TALLYING WS-TRIM-CT
028240         FOR LEADING SPACE.
028250     MOVE WS-REQD-EDIT(WS-TRIM-CT + 1:) TO WS-REQD-DISPLAY.
028300*
028400 C060-WRITE-LOAN.
028410     IF WS-REQUEST-REJECTED
028500         GO TO C060-EXIT.
028600     MOVE LN1900-NEXT-LOAN-ID TO WS-NEW-LOAN-ID.
028700     MOVE SPACES              TO LN1300-REC.
028800     MOVE WS-NEW-LOAN-ID      TO LN1300-LOAN-ID.
028900     MOVE LN2200I-CUSTOMER-ID TO LN1300-CUSTOMER-ID.
029000     MOVE LN2200I-AMOUNT      TO LN1300-AMOUNT.
029010     MOVE WS-TOTAL-W-INT      TO LN1300-TOTAL-WITH-INT.
029020     MOVE LN2200I-INTEREST-RATE
029030                              TO LN1300-INTEREST-RATE.
029040     MOVE '1'                 TO LN1300-LOAN-TYPE.
029100     MOVE LN2200I-NUM-INSTALL TO LN1300-NUM-INSTALL.
029200     MOVE LN2200I-TODAY-DATE  TO LN1300-CREATE-DATE.
029300     MOVE 'N'                 TO LN1300-IS-PAID.
029400     MOVE WS-NEW-LOAN-ID      TO WS-LOAN-RELKEY.
029500     WRITE LN1300-REC
029600         INVALID KEY
029700             DISPLAY 'LN1300 WRITE FAILED' UPON CRT.
029800 C060-EXIT.
029900     EXIT.
030000*
030100******************************************************
030200*  SCHEDULE THE N INSTALLMENTS, ONE CALENDAR MONTH
030300*  APART, FIRST DUE DATE IS THE 1ST OF NEXT MONTH
030400******************************************************
030500 C070-BUILD-INSTALLMENTS.
030600     IF WS-REQUEST-REJECTED
030700         GO TO C070-EXIT.
030800     MOVE LN2200I-TODAY-CCYY TO WS-FIRST-DUE-CCYY.
030900     MOVE LN2200I-TODAY-MM   TO WS-FIRST-DUE-MM.
031000     ADD 1 TO WS-FIRST-DUE-MM.
031100     IF WS-FIRST-DUE-MM > 12
031200         MOVE 1 TO WS-FIRST-DUE-MM
031300         ADD 1 TO WS-FIRST-DUE-CCYY.
031400     MOVE WS-FIRST-DUE-CCYY TO WS-DUE-CCYY.
031500     MOVE WS-FIRST-DUE-MM   TO WS-DUE-MM.
031600     MOVE 1                 TO WS-DUE-DD.
031700     MOVE ZERO TO WS-INSTALL-SUB.
031800 C070-LOOP.
031900     ADD 1 TO WS-INSTALL-SUB.
032000     IF WS-INSTALL-SUB > LN2200I-NUM-INSTALL
032100         GO TO C070-EXIT.
032200     MOVE LN1900-NEXT-INST-ID TO WS-NEW-INST-ID.
032300     MOVE SPACES              TO LN1400-REC.
032400     MOVE WS-NEW-INST-ID      TO LN1400-INST-ID.
032500     MOVE WS-NEW-LOAN-ID      TO LN1400-LOAN-ID.
032510     MOVE WS-INSTALL-SUB      TO LN1400-SEQ-NO.
032600     MOVE WS-INSTALL-AMT      TO LN1400-AMOUNT.
032700     MOVE WS-DUE-CCYYMMDD     TO LN1400-DUE-DATE.
032800     MOVE 'N'                 TO LN1400-IS-PAID.
032900     MOVE ZERO                TO LN1400-PAYMENT-DATE.
033000     MOVE ZERO                TO LN1400-PAID-AMOUNT.
033100     MOVE WS-NEW-INST-ID      TO WS-INST-RELKEY.
033200     WRITE LN1400-REC
033300         INVALID KEY
033400             DISPLAY 'LN1400 WRITE FAILED' UPON CRT.
033500     ADD 1 TO LN1900-NEXT-INST-ID.
033600     ADD 1 TO WS-DUE-MM.
033700     IF WS-DUE-MM > 12
033800         MOVE 1 TO WS-DUE-MM
033900         ADD 1 TO WS-DUE-CCYY.
034000     GO TO C070-LOOP.
034100 C070-EXIT.
034200     EXIT.
034300*
034400 C080-UPDATE-CUSTOMER.
034500     IF WS-REQUEST-REJECTED
034600         GO TO C080-EXIT.
034700     ADD WS-TOTAL-W-INT TO LN1100-USED-CREDIT.
034800     MOVE LN2200I-CUSTOMER-ID TO WS-CUST-RELKEY.
034900     REWRITE LN1100-REC
035000         INVALID KEY
035100             DISPLAY 'LN1100 REWRITE FAILED' UPON CRT.
035200     ADD 1 TO LN1900-NEXT-LOAN-ID.
035300     MOVE 1 TO WS-CTL-RELKEY.
035400     REWRITE LN1900-REC
035500         INVALID KEY
035600             DISPLAY 'LN1900 REWRITE FAILED' UPON CRT.
035700     MOVE WS-NEW-LOAN-ID  TO LN2200O-LOAN-ID.
035800     MOVE WS-TOTAL-W-INT  TO LN2200O-TOTAL-W-INT.
035900     MOVE WS-INSTALL-AMT  TO LN2200O-INSTALL-AMT.
036000     MOVE '0'             TO LN2200O-STATUS.
036100 C080-EXIT.
036200     EXIT.
036300*
036400 D090-WRITE-RESPONSE.
036500     WRITE LN2200O-REC.
036600*
036700******************************************************
036800*  END OF RUN
036900******************************************************
037000 Z099-END-RTN.
037100     DISPLAY 'LNNEWL20 TRANSACTIONS PROCESSED - '
037200         WS-TRAN-CTR UPON CRT.
037300     CLOSE NEWLOAN-IN NEWLOAN-OUT
037400           CTL-MSTR CUST-MSTR LOAN-MSTR INST-MSTR.
037500     STOP RUN.
