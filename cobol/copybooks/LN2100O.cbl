000100****************************************************************
000200*  LN2100O  --  CUSTOMER-CREATE TRANSACTION, OUTPUT LAYOUT
000300*  LENDING AND INSTALLMENT SERVICING SYSTEM
000400****************************************************************
000500*  HISTORY:
000600*    07/01/86  RHG  ORIGINAL LAYOUT.
000700*    09/14/94  TKB  ADDED BATCH-SEQ-NO CARRYOVER SO THE OUTPUT
000800*                   TRANSACTION CAN BE MATCHED BACK TO ITS
000900*                   INPUT TRANSACTION ON THE RECONCILIATION
001000*                   RUN, SAME AS LN2100I.
001100****************************************************************
001200 01  LN2100O-REC.
001300     05  LN2100O-BATCH-SEQ-NO        PIC 9(6).
001400     05  LN2100O-CUSTOMER-ID         PIC 9(9).
001500     05  LN2100O-CUSTOMER-ID-X
001600             REDEFINES LN2100O-CUSTOMER-ID PIC X(9).
001700     05  LN2100O-USER-ID             PIC 9(9).
001800     05  LN2100O-STATUS              PIC X(1).
001900         88  LN2100O-SUCCESS         VALUE '0'.
002000         88  LN2100O-REJECTED        VALUE '1'.
002100     05  LN2100O-MESSAGE             PIC X(100).
002200     05  FILLER                      PIC X(27).
