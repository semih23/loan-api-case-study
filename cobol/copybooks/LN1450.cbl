000100****************************************************************
000200*  LN1450  --  W-S TABLE OF UNPAID INSTALLMENTS FOR ONE LOAN,
000300*  HELD IN DUE-DATE ASCENDING ORDER
000400*  LENDING AND INSTALLMENT SERVICING SYSTEM
000500****************************************************************
000600*  HISTORY:
000700*    08/30/93  TKB  ORIGINAL TABLE -- BUILT THE SAME WAY THE
000800*                   DELINQUENCY AND FEE TABLES ARE BUILT
000900*                   ELSEWHERE IN THIS SHOP, ONE OCCURS GROUP
001000*                   PER INSTALLMENT, INSERTION-SORTED BY DUE
001100*                   DATE AS EACH MASTER RECORD IS READ.
001200*    04/10/06  DWS  ADDED THE DUE-DATE-R YY/MM/DD REDEFINE AND
001300*                   THE SEQ-NO SLOT SO THE ALLOCATION LOOP CAN
001400*                   REPORT ORIGINAL INSTALLMENT NUMBER ON THE
001500*                   SHORTFALL MESSAGE WITHOUT A RE-READ.
001600****************************************************************
001700 01  LN1450-TABLE.
001800     05  LN1450-COUNT                PIC S9(4) COMP
001900                                     VALUE ZERO.
002200     05  LN1450-ENTRY OCCURS 24 TIMES
002300                     INDEXED BY LN1450-IX.
002400         10  LN1450-INST-ID          PIC 9(9).
002500         10  LN1450-SEQ-NO           PIC 9(2).
002600         10  LN1450-DUE-DATE         PIC 9(8).
002700         10  LN1450-DUE-DATE-R
002800                 REDEFINES LN1450-DUE-DATE.
002900             15  LN1450-DUE-CCYY     PIC 9(4).
003000             15  LN1450-DUE-MM       PIC 9(2).
003100             15  LN1450-DUE-DD       PIC 9(2).
003200         10  LN1450-AMOUNT           PIC S9(9)V99 COMP-3.
003300         10  FILLER                  PIC X(03).
