000100****************************************************************
000200*  LN1100  --  CUSTOMER MASTER RECORD LAYOUT
000300*  LENDING AND INSTALLMENT SERVICING SYSTEM
000400****************************************************************
000500*  HISTORY:
000600*    03/14/86  RHG  ORIGINAL LAYOUT FOR CREDIT-LIMIT LENDING.
000700*    09/02/91  TKB  ADDED CUST-ADD-DATE AND ITS YY/MM/DD VIEW.
000800*    05/06/93  TKB  ADDED BRANCH/OFFICE CODE AND CUSTOMER
000900*                   STATUS BYTE SO CLOSED/FROZEN ACCOUNTS CAN
001000*                   BE CARRIED WITHOUT A PHYSICAL DELETE.
001100*    02/11/95  RHG  ADDED MAILING-ADDRESS AND HOME-PHONE BLOCKS
001200*                   -- CUSTOMER SERVICE WANTS THEM ON THE SAME
001300*                   MASTER AS THE CREDIT FIELDS, NOT A SEPARATE
001400*                   FILE.
001500*    01/19/99  PAF  Y2K -- ADD-DATE REDEFINE CONFIRMED 4-DIGIT
001600*                   CENTURY, NO CHANGE TO STORED PICTURE NEEDED.
001700*                   SAME REVIEW CONFIRMED LAST-REVIEW-DATE AND
001800*                   LAST-ACTIVITY-DATE BELOW ARE ALSO 4-DIGIT.
001900*    06/30/04  DWS  ADDED LAST-ACTIVITY-DATE AND LAST-REVIEW-
002000*                   DATE FOR THE QUARTERLY CREDIT-LIMIT REVIEW
002100*                   EXTRACT.  NOT YET FED BY ANY BATCH STEP.
002200****************************************************************
002300 01  LN1100-REC.
002400     05  LN1100-CUST-ID              PIC 9(9).
002500     05  LN1100-BRANCH-CODE          PIC X(3).
002600     05  LN1100-CUST-NAME            PIC X(30).
002700     05  LN1100-CUST-NAME-R
002800             REDEFINES LN1100-CUST-NAME.
002900         10  LN1100-NAME-INIT        PIC X(1).
003000         10  LN1100-NAME-REST        PIC X(29).
003100     05  LN1100-CUST-SURNAME         PIC X(30).
003200     05  LN1100-CUST-SURNAME-R
003300             REDEFINES LN1100-CUST-SURNAME.
003400         10  LN1100-SURNAME-INIT     PIC X(1).
003500         10  LN1100-SURNAME-REST     PIC X(29).
003600     05  LN1100-MAIL-ADDRESS.
003700         10  LN1100-MAIL-LINE-1      PIC X(30).
003800         10  LN1100-MAIL-LINE-2      PIC X(30).
003900         10  LN1100-MAIL-CITY        PIC X(20).
004000         10  LN1100-MAIL-STATE       PIC X(2).
004100         10  LN1100-MAIL-ZIP         PIC X(5).
004200         10  LN1100-MAIL-ZIP-4       PIC X(4).
004300     05  LN1100-HOME-PHONE          PIC S9(10) COMP-3.
004400     05  LN1100-WORK-PHONE          PIC S9(10) COMP-3.
004500     05  LN1100-CREDIT-LIMIT         PIC S9(9)V99 COMP-3.
004600     05  LN1100-USED-CREDIT          PIC S9(9)V99 COMP-3.
004700     05  LN1100-USER-ID              PIC 9(9).
004800     05  LN1100-CUST-STATUS          PIC X(1).
004900         88  LN1100-STAT-ACTIVE      VALUE 'A'.
005000         88  LN1100-STAT-FROZEN     VALUE 'F'.
005100         88  LN1100-STAT-CLOSED      VALUE 'C'.
005200     05  LN1100-ACCOUNT-TYPE         PIC X(1).
005300         88  LN1100-ACCT-STANDARD    VALUE '1'.
005400         88  LN1100-ACCT-PREFERRED   VALUE '2'.
005500         88  LN1100-ACCT-HIGH-RISK   VALUE '9'.
005600     05  LN1100-CUST-ADD-DATE        PIC 9(8).
005700     05  LN1100-CUST-ADD-DATE-R
005800             REDEFINES LN1100-CUST-ADD-DATE.
005900         10  LN1100-ADD-CCYY         PIC 9(4).
006000         10  LN1100-ADD-MM           PIC 9(2).
006100         10  LN1100-ADD-DD           PIC 9(2).
006200     05  LN1100-LAST-ACTIVITY-DATE   PIC 9(8).
006300     05  LN1100-LAST-ACTIVITY-DATE-R
006400             REDEFINES LN1100-LAST-ACTIVITY-DATE.
006500         10  LN1100-LACT-CCYY        PIC 9(4).
006600         10  LN1100-LACT-MM          PIC 9(2).
006700         10  LN1100-LACT-DD          PIC 9(2).
006800     05  LN1100-LAST-REVIEW-DATE     PIC 9(8).
006900     05  LN1100-LAST-REVIEW-DATE-R
007000             REDEFINES LN1100-LAST-REVIEW-DATE.
007100         10  LN1100-LREV-CCYY        PIC 9(4).
007200         10  LN1100-LREV-MM          PIC 9(2).
007300         10  LN1100-LREV-DD          PIC 9(2).
007400     05  LN1100-CREDIT-SCORE         PIC 9(3).
007500     05  FILLER                      PIC X(40).
007600*                                    RESERVED FOR FUTURE USE --
007700*                                    COLLATERAL / CO-SIGNER BLOCK
007800*                                    IF THIS SHOP EVER EXTENDS
007900*                                    CREDIT-LIMIT LENDING TO
008000*                                    SECURED LOANS.
