000100****************************************************************
000200*  LN2300O  --  LOAN-PAYMENT TRANSACTION, OUTPUT LAYOUT
000300*  LENDING AND INSTALLMENT SERVICING SYSTEM
000400****************************************************************
000500*  HISTORY:
000600*    07/01/86  RHG  ORIGINAL LAYOUT.
000700*    09/14/94  TKB  ADDED BATCH-SEQ-NO CARRYOVER, SAME AS
000800*                   LN2100O.
000900****************************************************************
001000 01  LN2300O-REC.
001100     05  LN2300O-BATCH-SEQ-NO        PIC 9(6).
001200     05  LN2300O-LOAN-ID             PIC 9(9).
001300     05  LN2300O-LOAN-ID-X
001400             REDEFINES LN2300O-LOAN-ID PIC X(9).
001500     05  LN2300O-INSTALL-COUNT       PIC 9(4).
001600     05  LN2300O-TOTAL-SPENT         PIC S9(9)V99
001700                                     COMP-3.
001800     05  LN2300O-LOAN-PAID           PIC X(1).
001900         88  LN2300O-FULLY-PAID      VALUE 'Y'.
002000     05  LN2300O-MESSAGE             PIC X(100).
002100     05  FILLER                      PIC X(21).
