000100****************************************************************
000200*  LN1400  --  LOAN-INSTALLMENT MASTER RECORD LAYOUT
000300*  LENDING AND INSTALLMENT SERVICING SYSTEM
000400****************************************************************
000500*  HISTORY:
000600*    04/02/86  RHG  ORIGINAL LAYOUT.
000700*    11/11/92  TKB  ADDED IS-PAID LEVEL-88S.
000800*    02/08/99  PAF  Y2K -- DATE REDEFINES CONFIRMED 4-DIGIT
000900*                   CENTURY.
001000*    04/03/06  DWS  ADDED SCHEDULED-AMOUNT, DISCOUNT/PENALTY
001100*                   AMOUNT, AND INSTALLMENT-SEQ-NO SO THE
001200*                   COLLECTIONS REPORT CAN SHOW WHAT WAS
001300*                   ORIGINALLY DUE VS. WHAT WAS ACTUALLY
001400*                   COLLECTED ON EACH LINE, NOT JUST THE NET.
001500****************************************************************
001600 01  LN1400-REC.
001700     05  LN1400-INST-ID              PIC 9(9).
001800     05  LN1400-LOAN-ID              PIC 9(9).
001900     05  LN1400-SEQ-NO               PIC 9(2).
002000     05  LN1400-AMOUNT               PIC S9(9)V99 COMP-3.
002100     05  LN1400-DUE-DATE             PIC 9(8).
002200     05  LN1400-DUE-DATE-R
002300             REDEFINES LN1400-DUE-DATE.
002400         10  LN1400-DUE-CCYY         PIC 9(4).
002500         10  LN1400-DUE-MM           PIC 9(2).
002600         10  LN1400-DUE-DD           PIC 9(2).
002700     05  LN1400-IS-PAID              PIC X(1).
002800         88  LN1400-PAID-YES         VALUE 'Y'.
002900         88  LN1400-PAID-NO          VALUE 'N'.
003000     05  LN1400-PAYMENT-DATE         PIC 9(8).
003100     05  LN1400-PAYMENT-DATE-R
003200             REDEFINES LN1400-PAYMENT-DATE.
003300         10  LN1400-PMT-CCYY         PIC 9(4).
003400         10  LN1400-PMT-MM           PIC 9(2).
003500         10  LN1400-PMT-DD           PIC 9(2).
003600     05  LN1400-PAID-AMOUNT          PIC S9(9)V99 COMP-3.
003700     05  LN1400-ADJUST-AMOUNT        PIC S9(7)V99 COMP-3.
003800     05  LN1400-ADJUST-TYPE          PIC X(1).
003900         88  LN1400-ADJ-DISCOUNT     VALUE 'D'.
004000         88  LN1400-ADJ-PENALTY      VALUE 'P'.
004100         88  LN1400-ADJ-NONE         VALUE ' '.
004200     05  FILLER                      PIC X(20).
004300*                                    RESERVED FOR FUTURE USE --
004400*                                    ESCROW/IMPOUND ALLOCATION
004500*                                    IF THIS SYSTEM EVER CARRIES
004600*                                    TAX/INSURANCE IMPOUNDS.
