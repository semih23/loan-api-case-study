000100****************************************************************
000200*  LN2200O  --  LOAN-CREATE TRANSACTION, OUTPUT LAYOUT
000300*  LENDING AND INSTALLMENT SERVICING SYSTEM
000400****************************************************************
000500*  HISTORY:
000600*    07/01/86  RHG  ORIGINAL LAYOUT.
000700*    09/14/94  TKB  ADDED BATCH-SEQ-NO CARRYOVER, SAME AS
000800*                   LN2100O.
000900****************************************************************
001000 01  LN2200O-REC.
001100     05  LN2200O-BATCH-SEQ-NO        PIC 9(6).
001200     05  LN2200O-LOAN-ID             PIC 9(9).
001300     05  LN2200O-LOAN-ID-X
001400             REDEFINES LN2200O-LOAN-ID PIC X(9).
001500     05  LN2200O-TOTAL-W-INT         PIC S9(9)V99
001600                                     COMP-3.
001700     05  LN2200O-INSTALL-AMT         PIC S9(9)V99
001800                                     COMP-3.
001900     05  LN2200O-STATUS              PIC X(1).
002000         88  LN2200O-SUCCESS         VALUE '0'.
002100         88  LN2200O-REJECTED        VALUE '1'.
002200     05  LN2200O-MESSAGE             PIC X(100).
002300     05  FILLER                      PIC X(24).
