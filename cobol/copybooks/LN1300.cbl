000100****************************************************************
000200*  LN1300  --  LOAN MASTER RECORD LAYOUT
000300*  LENDING AND INSTALLMENT SERVICING SYSTEM
000400****************************************************************
000500*  HISTORY:
000600*    04/02/86  RHG  ORIGINAL LAYOUT.
000700*    11/11/92  TKB  ADDED IS-PAID LEVEL-88S.
000800*    07/19/95  RHG  ADDED LOAN-TYPE AND INTEREST-RATE -- PRIOR
000900*                   TO THIS THE RATE LIVED ONLY ON THE NEW-LOAN
001000*                   TRANSACTION AND WAS NOT CARRIED FORWARD ON
001100*                   THE MASTER, WHICH MADE RE-RUNS OF THE
001200*                   PAYMENT STEP IMPOSSIBLE TO AUDIT.
001300*    02/08/99  PAF  Y2K -- CREATE-DATE REDEFINE CONFIRMED
001400*                   4-DIGIT CENTURY.  SAME REVIEW CONFIRMED
001500*                   LAST-PAYMENT-DATE BELOW IS ALSO 4-DIGIT.
001600*    03/02/06  DWS  ADDED LAST-PAYMENT-DATE AND TOTAL-PAID-TO-
001700*                   DATE FOR THE COLLECTIONS FOLLOW-UP REPORT.
001800****************************************************************
001900 01  LN1300-REC.
002000     05  LN1300-LOAN-ID              PIC 9(9).
002100     05  LN1300-CUSTOMER-ID          PIC 9(9).
002200     05  LN1300-AMOUNT               PIC S9(9)V99 COMP-3.
002300     05  LN1300-TOTAL-WITH-INT       PIC S9(9)V99 COMP-3.
002400     05  LN1300-INTEREST-RATE        PIC S9V999 COMP-3.
002500     05  LN1300-LOAN-TYPE            PIC X(1).
002600         88  LN1300-TYPE-CONSUMER    VALUE '1'.
002700         88  LN1300-TYPE-REFINANCE   VALUE '2'.
002800     05  LN1300-NUM-INSTALL          PIC 9(2).
002900     05  LN1300-NUM-INSTALL-R
003000             REDEFINES LN1300-NUM-INSTALL.
003100         10  LN1300-INSTALL-TENS     PIC 9(1).
003200         10  LN1300-INSTALL-UNITS    PIC 9(1).
003300     05  LN1300-CREATE-DATE          PIC 9(8).
003400     05  LN1300-CREATE-DATE-R
003500             REDEFINES LN1300-CREATE-DATE.
003600         10  LN1300-CREATE-CCYY      PIC 9(4).
003700         10  LN1300-CREATE-MM        PIC 9(2).
003800         10  LN1300-CREATE-DD        PIC 9(2).
003900     05  LN1300-IS-PAID              PIC X(1).
004000         88  LN1300-PAID-YES         VALUE 'Y'.
004100         88  LN1300-PAID-NO          VALUE 'N'.
004200     05  LN1300-LAST-PAYMENT-DATE    PIC 9(8).
004300     05  LN1300-LAST-PAYMENT-DATE-R
004400             REDEFINES LN1300-LAST-PAYMENT-DATE.
004500         10  LN1300-LASTPD-CCYY      PIC 9(4).
004600         10  LN1300-LASTPD-MM        PIC 9(2).
004700         10  LN1300-LASTPD-DD        PIC 9(2).
004800     05  LN1300-TOTAL-PAID-TO-DATE   PIC S9(9)V99 COMP-3.
004900     05  LN1300-DELINQUENT-CT        PIC S9(3) COMP-3.
004910*                                    NOT YET FED BY LNPAY30 --
004920*                                    HOLD FOR THE LATE-CHARGE
004930*                                    TRACKING ENHANCEMENT
004940*                                    COLLECTIONS ASKED FOR IN
004950*                                    THE 03/02/06 REQUEST.
005000     05  FILLER                      PIC X(20).
005100*                                    RESERVED FOR FUTURE USE --
005200*                                    PARTICIPATION / SECONDARY-
005300*                                    MARKET SALE FIELDS.
