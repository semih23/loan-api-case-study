000100****************************************************************
000200*  LN1900  --  NEXT-ID CONTROL RECORD (SINGLE RECORD, REL 1)
000300*  LENDING AND INSTALLMENT SERVICING SYSTEM
000400****************************************************************
000500*  HISTORY:
000600*    05/19/86  RHG  ORIGINAL -- HOLDS THE NEXT SURROGATE ID
000700*                   FOR EACH MASTER FILE SO BATCH RUNS DO NOT
000800*                   COLLIDE ON KEYS.
000900*    11/02/97  TKB  ADDED LAST-RUN-DATE AND LAST-RUN-JOBNAME
001000*                   SO OPERATIONS CAN TELL AT A GLANCE WHICH
001100*                   BATCH WINDOW LAST TOUCHED THE ID COUNTERS
001200*                   WITHOUT DIGGING THROUGH THE JOB LOG.
001300*    01/19/99  PAF  Y2K -- LAST-RUN-DATE REDEFINE CONFIRMED
001400*                   4-DIGIT CENTURY.
001500****************************************************************
001600 01  LN1900-REC.
001700     05  LN1900-NEXT-CUST-ID         PIC 9(9).
001800     05  LN1900-NEXT-USER-ID         PIC 9(9).
001900     05  LN1900-NEXT-LOAN-ID         PIC 9(9).
002000     05  LN1900-NEXT-INST-ID         PIC 9(9).
002100     05  LN1900-LAST-RUN-DATE        PIC 9(8).
002200     05  LN1900-LAST-RUN-DATE-R
002300             REDEFINES LN1900-LAST-RUN-DATE.
002400         10  LN1900-LASTRUN-CCYY     PIC 9(4).
002500         10  LN1900-LASTRUN-MM       PIC 9(2).
002600         10  LN1900-LASTRUN-DD       PIC 9(2).
002700     05  LN1900-LAST-RUN-JOBNAME     PIC X(8).
002800     05  FILLER                      PIC X(16).
002900*                                    NOT YET FED BY ANY OF THE
003000*                                    THREE BATCH STEPS -- HOLD
003100*                                    FOR THE OPERATIONS-REQUESTED
003200*                                    RUN-STAMP ENHANCEMENT.
