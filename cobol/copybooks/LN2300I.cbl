000100****************************************************************
000200*  LN2300I  --  LOAN-PAYMENT TRANSACTION, INPUT LAYOUT
000300*  LENDING AND INSTALLMENT SERVICING SYSTEM
000400****************************************************************
000500*  HISTORY:
000600*    07/01/86  RHG  ORIGINAL LAYOUT.
000700*    09/14/94  TKB  ADDED SOURCE-TERMINAL AND BATCH-SEQ-NO,
000800*                   SAME REQUEST AS THE NEW-CUSTOMER LAYOUT.
000900*    02/08/99  PAF  Y2K -- DATE REDEFINE CONFIRMED 4-DIGIT
001000*                   CENTURY.
001100****************************************************************
001200 01  LN2300I-REC.
001300     05  LN2300I-TRAN-CODE           PIC X(4).
001400     05  LN2300I-BATCH-SEQ-NO        PIC 9(6).
001500     05  LN2300I-SOURCE-TERMINAL     PIC X(8).
001600     05  LN2300I-LOAN-ID             PIC 9(9).
001700     05  LN2300I-LOAN-ID-X
001800             REDEFINES LN2300I-LOAN-ID PIC X(9).
001900     05  LN2300I-AMOUNT              PIC S9(9)V99 COMP-3.
002000     05  LN2300I-TODAY-DATE          PIC 9(8).
002100     05  LN2300I-TODAY-DATE-R
002200             REDEFINES LN2300I-TODAY-DATE.
002300         10  LN2300I-TODAY-CCYY      PIC 9(4).
002400         10  LN2300I-TODAY-MM        PIC 9(2).
002500         10  LN2300I-TODAY-DD        PIC 9(2).
002600     05  FILLER                      PIC X(15).
