000100****************************************************************
000200*  LN2100I  --  CUSTOMER-CREATE TRANSACTION, INPUT LAYOUT
000300*  LENDING AND INSTALLMENT SERVICING SYSTEM
000400****************************************************************
000500*  HISTORY:
000600*    07/01/86  RHG  ORIGINAL LAYOUT.
000700*    09/14/94  TKB  ADDED SOURCE-TERMINAL AND BATCH-SEQ-NO --
000800*                   OPERATIONS WANTED TO KNOW WHICH BRANCH
000900*                   TERMINAL A NEW-CUSTOMER TRANSACTION CAME
001000*                   FROM WHEN RECONCILING THE OVERNIGHT BATCH.
001100****************************************************************
001200 01  LN2100I-REC.
001300     05  LN2100I-TRAN-CODE           PIC X(4).
001400     05  LN2100I-BATCH-SEQ-NO        PIC 9(6).
001500     05  LN2100I-SOURCE-TERMINAL     PIC X(8).
001600     05  LN2100I-NAME                PIC X(30).
001700     05  LN2100I-SURNAME             PIC X(30).
001800     05  LN2100I-CREDIT-LIMIT        PIC S9(9)V99
001900                                     COMP-3.
002000     05  LN2100I-CREDIT-LIMIT-X
002100             REDEFINES LN2100I-CREDIT-LIMIT PIC X(6).
002200     05  LN2100I-USERNAME            PIC X(20).
002300     05  LN2100I-PASSWORD-HASH       PIC X(60).
002400     05  FILLER                      PIC X(20).
