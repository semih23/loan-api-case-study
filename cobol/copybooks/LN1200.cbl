000100****************************************************************
000200*  LN1200  --  USER MASTER RECORD LAYOUT (LOGIN / ROLE)
000300*  LENDING AND INSTALLMENT SERVICING SYSTEM
000400****************************************************************
000500*  HISTORY:
000600*    03/14/86  RHG  ORIGINAL LAYOUT.
000700*    06/22/94  TKB  ADDED ROLE LEVEL-88S FOR ADMIN/CUSTOMER.
000800*    08/15/97  TKB  ADDED ACCOUNT-LOCKED SWITCH AND LAST-LOGIN
000900*                   DATE -- SECURITY OFFICE WANTS A SIMPLE
001000*                   LOCKOUT FLAG ON THE MASTER, NOT A SEPARATE
001100*                   AUDIT FILE.
001200*    01/19/99  PAF  Y2K -- LAST-LOGIN-DATE REDEFINE CONFIRMED
001300*                   4-DIGIT CENTURY.
001400****************************************************************
001500 01  LN1200-REC.
001600     05  LN1200-USER-ID              PIC 9(9).
001700     05  LN1200-USER-ID-X
001800             REDEFINES LN1200-USER-ID PIC X(9).
001900     05  LN1200-USERNAME             PIC X(20).
002000     05  LN1200-USERNAME-R
002100             REDEFINES LN1200-USERNAME.
002200         10  LN1200-USERNAME-1ST     PIC X(1).
002300         10  LN1200-USERNAME-REST    PIC X(19).
002400     05  LN1200-PASSWORD-HASH        PIC X(60).
002500     05  LN1200-ROLES                PIC X(20).
002600         88  LN1200-ROLE-ADMIN
002700                 VALUE 'ROLE_ADMIN          '.
002800         88  LN1200-ROLE-CUSTOMER
002900                 VALUE 'ROLE_CUSTOMER       '.
003000     05  LN1200-ACCT-LOCKED          PIC X(1).
003100         88  LN1200-ACCT-IS-LOCKED   VALUE 'Y'.
003200         88  LN1200-ACCT-NOT-LOCKED  VALUE 'N'.
003300     05  LN1200-FAILED-LOGIN-CT      PIC S9(3) COMP-3.
003400     05  LN1200-LAST-LOGIN-DATE      PIC 9(8).
003500     05  LN1200-LAST-LOGIN-DATE-R
003600             REDEFINES LN1200-LAST-LOGIN-DATE.
003700         10  LN1200-LOGIN-CCYY       PIC 9(4).
003800         10  LN1200-LOGIN-MM         PIC 9(2).
003900         10  LN1200-LOGIN-DD         PIC 9(2).
004000     05  LN1200-PWD-CHANGE-DATE      PIC 9(8).
004100     05  LN1200-PWD-CHANGE-DATE-R
004200             REDEFINES LN1200-PWD-CHANGE-DATE.
004300         10  LN1200-PWDCHG-CCYY      PIC 9(4).
004400         10  LN1200-PWDCHG-MM        PIC 9(2).
004500         10  LN1200-PWDCHG-DD        PIC 9(2).
004600     05  FILLER                      PIC X(30).
004700*                                    RESERVED -- ROOM FOR A
004800*                                    SECOND/FALLBACK ROLE CODE
004900*                                    IF MULTI-ROLE USERS ARE
005000*                                    EVER SUPPORTED.
