000100****************************************************************
000200*  LN2200O  --  LOAN-CREATE TRANSACTION, OUTPUT LAYOUT
000300*  LENDING AND INSTALLMENT SERVICING SYSTEM
000400****************************************************************
000500*  HISTORY:
000600*    07/01/86  RHG  ORIGINAL LAYOUT.
000700****************************************************************
000800 01  LN2200O-REC.
000900     05  LN2200O-LOAN-ID             PIC 9(9).
001000     05  LN2200O-TOTAL-W-INT         PIC S9(9)V99
001100                                     COMP-3.
001200     05  LN2200O-INSTALL-AMT         PIC S9(9)V99
001300                                     COMP-3.
001400     05  LN2200O-STATUS              PIC X(1).
001500         88  LN2200O-SUCCESS         VALUE '0'.
001600         88  LN2200O-REJECTED        VALUE '1'.
001700     05  LN2200O-MESSAGE             PIC X(100).
001800     05  FILLER                      PIC X(8).
