000100****************************************************************
000200*  LN1900  --  NEXT-ID CONTROL RECORD (SINGLE RECORD, REL 1)
000300*  LENDING AND INSTALLMENT SERVICING SYSTEM
000400****************************************************************
000500*  HISTORY:
000600*    05/19/86  RHG  ORIGINAL -- HOLDS THE NEXT SURROGATE ID
000700*                   FOR EACH MASTER FILE SO BATCH RUNS DO NOT
000800*                   COLLIDE ON KEYS.
000900****************************************************************
001000 01  LN1900-REC.
001100     05  LN1900-NEXT-CUST-ID         PIC 9(9).
001200     05  LN1900-NEXT-USER-ID         PIC 9(9).
001300     05  LN1900-NEXT-LOAN-ID         PIC 9(9).
001400     05  LN1900-NEXT-INST-ID         PIC 9(9).
001500     05  FILLER                      PIC X(24).
