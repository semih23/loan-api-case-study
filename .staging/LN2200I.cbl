000100****************************************************************
000200*  LN2200I  --  LOAN-CREATE TRANSACTION, INPUT LAYOUT
000300*  LENDING AND INSTALLMENT SERVICING SYSTEM
000400****************************************************************
000500*  HISTORY:
000600*    07/01/86  RHG  ORIGINAL LAYOUT.
000700*    02/08/99  PAF  Y2K -- DATE REDEFINE CONFIRMED 4-DIGIT
000800*                   CENTURY.
000900****************************************************************
001000 01  LN2200I-REC.
001100     05  LN2200I-CUSTOMER-ID         PIC 9(9).
001200     05  LN2200I-AMOUNT              PIC S9(9)V99 COMP-3.
001300     05  LN2200I-INTEREST-RATE       PIC S9V999
001400                                     COMP-3.
001500     05  LN2200I-NUM-INSTALL         PIC 9(2).
001600     05  LN2200I-TODAY-DATE          PIC 9(8).
001700     05  LN2200I-TODAY-DATE-R
001800             REDEFINES LN2200I-TODAY-DATE.
001900         10  LN2200I-TODAY-CCYY      PIC 9(4).
002000         10  LN2200I-TODAY-MM        PIC 9(2).
002100         10  LN2200I-TODAY-DD        PIC 9(2).
002200     05  FILLER                      PIC X(12).
