000100****************************************************************
000200*  LN1300  --  LOAN MASTER RECORD LAYOUT
000300*  LENDING AND INSTALLMENT SERVICING SYSTEM
000400****************************************************************
000500*  HISTORY:
000600*    04/02/86  RHG  ORIGINAL LAYOUT.
000700*    11/11/92  TKB  ADDED IS-PAID LEVEL-88S.
000800*    02/08/99  PAF  Y2K -- CREATE-DATE REDEFINE CONFIRMED
000900*                   4-DIGIT CENTURY.
001000****************************************************************
001100 01  LN1300-REC.
001200     05  LN1300-LOAN-ID              PIC 9(9).
001300     05  LN1300-CUSTOMER-ID          PIC 9(9).
001400     05  LN1300-AMOUNT               PIC S9(9)V99 COMP-3.
001500     05  LN1300-NUM-INSTALL          PIC 9(2).
001600     05  LN1300-CREATE-DATE          PIC 9(8).
001700     05  LN1300-CREATE-DATE-R
001800             REDEFINES LN1300-CREATE-DATE.
001900         10  LN1300-CREATE-CCYY      PIC 9(4).
002000         10  LN1300-CREATE-MM        PIC 9(2).
002100         10  LN1300-CREATE-DD        PIC 9(2).
002200     05  LN1300-IS-PAID              PIC X(1).
002300         88  LN1300-PAID-YES         VALUE 'Y'.
002400         88  LN1300-PAID-NO          VALUE 'N'.
002500     05  FILLER                      PIC X(25).
