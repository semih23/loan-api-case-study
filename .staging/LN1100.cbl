000100****************************************************************
000200*  LN1100  --  CUSTOMER MASTER RECORD LAYOUT
000300*  LENDING AND INSTALLMENT SERVICING SYSTEM
000400****************************************************************
000500*  HISTORY:
000600*    03/14/86  RHG  ORIGINAL LAYOUT FOR CREDIT-LIMIT LENDING.
000700*    09/02/91  TKB  ADDED CUST-ADD-DATE AND ITS YY/MM/DD VIEW.
000800*    01/19/99  PAF  Y2K -- ADD-DATE REDEFINE CONFIRMED 4-DIGIT
000900*                   CENTURY, NO CHANGE TO STORED PICTURE NEEDED.
001000****************************************************************
001100 01  LN1100-REC.
001200     05  LN1100-CUST-ID              PIC 9(9).
001300     05  LN1100-CUST-NAME            PIC X(30).
001400     05  LN1100-CUST-SURNAME         PIC X(30).
001500     05  LN1100-CREDIT-LIMIT         PIC S9(9)V99 COMP-3.
001600     05  LN1100-USED-CREDIT          PIC S9(9)V99 COMP-3.
001700     05  LN1100-USER-ID              PIC 9(9).
001800     05  LN1100-CUST-ADD-DATE        PIC 9(8).
001900     05  LN1100-CUST-ADD-DATE-R
002000             REDEFINES LN1100-CUST-ADD-DATE.
002100         10  LN1100-ADD-CCYY         PIC 9(4).
002200         10  LN1100-ADD-MM           PIC 9(2).
002300         10  LN1100-ADD-DD           PIC 9(2).
002400     05  FILLER                      PIC X(52).
