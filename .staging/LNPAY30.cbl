000100****************************************************************
000200*  LNPAY30  --  LOAN PAYMENT / INSTALLMENT ALLOCATION
000300*  LENDING AND INSTALLMENT SERVICING SYSTEM
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     LNPAY30.
000700 AUTHOR.         T K BRANNON.
000800 INSTALLATION.   CONSUMER LENDING - BATCH SERVICES.
000900 DATE-WRITTEN.   08/30/93.
001000 DATE-COMPILED.
001100 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001200****************************************************************
001300*  CHANGE LOG
001400*    08/30/93  TKB  ORIGINAL PROGRAM.  APPLIES ONE PAYMENT
001500*                   AGAINST A LOAN'S UNPAID INSTALLMENTS IN
001600*                   DUE-DATE ORDER, EARLIEST DUE FIRST.
001700*    02/14/94  TKB  ADDED THE 3-CALENDAR-MONTH PAYMENT WINDOW
001800*                   CUTOFF PER LENDING-POLICY REQ 94-0055.
001900*    07/19/95  TKB  EARLY-PAYMENT DISCOUNT AND LATE-PAYMENT
002000*                   PENALTY NOW COMPUTED AT 0.1% PER DAY OF
002100*                   GAP BETWEEN TODAY AND THE DUE DATE.
002200*    02/08/99  PAF  Y2K -- ALL DUE-DATE AND PAYMENT-DATE MATH
002300*                   NOW DONE ON 4-DIGIT-CENTURY FIELDS.
002400*    03/30/99  PAF  Y2K CERTIFICATION SIGN-OFF.
002500*    06/11/01  DWS  REQ 01-0442 -- LOAN-PAID ROLLUP CHECK ADDED
002600*                   AFTER THE LAST INSTALLMENT ON A LOAN CLEARS.
002700*    12/03/04  DWS  REQ 04-1390 -- FEEDBACK MESSAGE PRECEDENCE
002800*                   REWORKED INTO A SINGLE 7-RULE TABLE SO
002900*                   CUSTOMER SERVICE GETS ONE CONSISTENT TEXT.
003000*    09/27/09  DWS  REQ 09-0561 -- INSUFFICIENT-FUNDS MESSAGE
003100*                   NOW DISTINGUISHES PRINCIPAL-ONLY SHORTFALL
003200*                   FROM A SHORTFALL AFTER DISCOUNT/PENALTY.
003300****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS LN-ALPHA-CLASS IS 'A' THRU 'Z', 'a' THRU 'z'
003900     UPSI-0 ON STATUS IS LN-TEST-RUN
004000            OFF STATUS IS LN-PROD-RUN.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT CUST-MSTR ASSIGN TO LNCUST
004400            ORGANIZATION IS RELATIVE
004500            ACCESS MODE IS RANDOM
004600            RELATIVE KEY IS WS-CUST-RELKEY
004700            FILE STATUS IS WS-CUST-STATUS.
004800     SELECT LOAN-MSTR ASSIGN TO LNLOAN
004900            ORGANIZATION IS RELATIVE
005000            ACCESS MODE IS RANDOM
005100            RELATIVE KEY IS WS-LOAN-RELKEY
005200            FILE STATUS IS WS-LOAN-STATUS.
005300     SELECT INST-MSTR ASSIGN TO LNINST
005400            ORGANIZATION IS RELATIVE
005500            ACCESS MODE IS DYNAMIC
005600            RELATIVE KEY IS WS-INST-RELKEY
005700            FILE STATUS IS WS-INST-STATUS.
005800     SELECT PAYLOAN-IN  ASSIGN TO LNP30IN
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS IS WS-IN-STATUS.
006100     SELECT PAYLOAN-OUT ASSIGN TO LNP30OUT
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS WS-OUT-STATUS.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800 FD  CUST-MSTR
006900     LABEL RECORDS ARE STANDARD
007000     DATA RECORD IS LN1100-REC.
007100     COPY 'LN1100.cbl'.
007200*
007300 FD  LOAN-MSTR
007400     LABEL RECORDS ARE STANDARD
007500     DATA RECORD IS LN1300-REC.
007600     COPY 'LN1300.cbl'.
007700*
007800 FD  INST-MSTR
007900     LABEL RECORDS ARE STANDARD
008000     DATA RECORD IS LN1400-REC.
008100     COPY 'LN1400.cbl'.
008200*
008300 FD  PAYLOAN-IN
008400     LABEL RECORDS ARE OMITTED
008500     DATA RECORD IS LN2300I-REC.
008600     COPY 'LN2300I.cbl'.
008700*
008800 FD  PAYLOAN-OUT
008900     LABEL RECORDS ARE OMITTED
009000     DATA RECORD IS LN2300O-REC.
009100     COPY 'LN2300O.cbl'.
009200*
009300 WORKING-STORAGE SECTION.
009400*
009500     COPY 'LN1450.cbl'.
009600*
009700 01  WS-SWITCHES.
009800     05  WS-IN-SW                PIC X(1)  VALUE 'N'.
009900         88  WS-IN-EOF                     VALUE 'Y'.
010000     05  WS-REJECT-SW            PIC X(1)  VALUE 'N'.
010100         88  WS-REQUEST-REJECTED           VALUE 'Y'.
010200     05  WS-ALREADY-PAID-SW      PIC X(1)  VALUE 'N'.
010300         88  WS-ALREADY-PAID               VALUE 'Y'.
010400     05  WS-NONE-UNPAID-SW       PIC X(1)  VALUE 'N'.
010500         88  WS-NONE-UNPAID                VALUE 'Y'.
010600     05  WS-WINDOW-SW            PIC X(1)  VALUE 'N'.
010700         88  WS-WINDOW-STOPPED             VALUE 'Y'.
010800     05  WS-SHORT-SW             PIC X(1)  VALUE 'N'.
010900         88  WS-SHORTFALL-STOPPED          VALUE 'Y'.
011000     05  WS-DISCOUNT-SW          PIC X(1)  VALUE 'N'.
011100         88  WS-DISCOUNT-ON-FIRST          VALUE 'Y'.
011200     05  WS-FIRST-SW             PIC X(1)  VALUE 'Y'.
011300         88  WS-FIRST-INSTALLMENT           VALUE 'Y'.
011400     05  FILLER                  PIC X(13).
011500*
011600 01  WS-COUNTERS.
011700     05  WS-TRAN-CTR             PIC S9(7) COMP VALUE ZERO.
011800     05  WS-PAID-COUNT           PIC S9(4) COMP VALUE ZERO.
011900     05  WS-CUST-RELKEY          PIC 9(9)  COMP.
012000     05  WS-LOAN-RELKEY          PIC 9(9)  COMP.
012100     05  WS-INST-RELKEY          PIC 9(9)  COMP.
012200     05  WS-SCAN-RELKEY          PIC 9(9)  COMP.
012300     05  FILLER                  PIC X(10).
012400*
012500 01  WS-FILE-STATUSES.
012600     05  WS-CUST-STATUS          PIC X(2).
012700     05  WS-LOAN-STATUS          PIC X(2).
012800     05  WS-INST-STATUS          PIC X(2).
012900     05  WS-IN-STATUS            PIC X(2).
013000     05  WS-OUT-STATUS           PIC X(2).
013100     05  FILLER                  PIC X(10).
013200*
013300 01  WS-AMOUNT-WORK.
013400     05  WS-REMAINING            PIC S9(9)V99 COMP-3.
013500     05  WS-SPENT-TOTAL          PIC S9(9)V99 COMP-3.
013600     05  WS-ACTUAL-DUE           PIC S9(9)V99 COMP-3.
013700     05  WS-ADJUSTMENT           PIC S9(9)V99 COMP-3.
013800     05  WS-DAY-FACTOR           PIC S9(7)V999 COMP-3.
013900     05  FILLER                  PIC X(10).
014000*
014100 01  WS-AMOUNT-DISPLAY.
014200     05  WS-INSTALL-DISPLAY      PIC Z(6)9.99.
014300     05  WS-DUE-DISPLAY          PIC Z(6)9.99.
014400     05  FILLER                  PIC X(10).
014500*
014600 01  WS-DATE-WORK.
014700     05  WS-TODAY-CCYYMMDD       PIC 9(8).
014800     05  WS-TODAY-R
014900             REDEFINES WS-TODAY-CCYYMMDD.
015000         10  WS-TODAY-CCYY       PIC 9(4).
015100         10  WS-TODAY-MM         PIC 9(2).
015200         10  WS-TODAY-DD         PIC 9(2).
015300     05  WS-CUTOFF-CCYYMMDD      PIC 9(8).
015400     05  WS-CUTOFF-R
015500             REDEFINES WS-CUTOFF-CCYYMMDD.
015600         10  WS-CUTOFF-CCYY      PIC 9(4).
015700         10  WS-CUTOFF-MM        PIC 9(2).
015800         10  WS-CUTOFF-DD        PIC 9(2).
015900     05  WS-DUE-CCYYMMDD         PIC 9(8).
016000     05  WS-DAYS-GAP             PIC S9(7)   COMP.
016100     05  FILLER                  PIC X(10).
016200*
016300 01  WS-SORT-WORK.
016400     05  WS-HOLD-INST-ID         PIC 9(9).
016500     05  WS-HOLD-DUE-DATE        PIC 9(8).
016600     05  WS-HOLD-AMOUNT          PIC S9(9)V99 COMP-3.
016700     05  FILLER                  PIC X(10).
016800*
016900******************************************************
017000*  DAY-COUNT TABLE FOR EARLY/LATE DAY-GAP MATH -- NO
017100*  VENDOR INTRINSIC FUNCTIONS USED IN THIS SHOP, SEE
017200*  C065-DAYNUM-FROM-GD
017300******************************************************
017400 01  WS-MONTH-CUM-TABLE.
017500     05  FILLER                  PIC 9(3) VALUE 000.
017600     05  FILLER                  PIC 9(3) VALUE 031.
017700     05  FILLER                  PIC 9(3) VALUE 059.
017800     05  FILLER                  PIC 9(3) VALUE 090.
017900     05  FILLER                  PIC 9(3) VALUE 120.
018000     05  FILLER                  PIC 9(3) VALUE 151.
018100     05  FILLER                  PIC 9(3) VALUE 181.
018200     05  FILLER                  PIC 9(3) VALUE 212.
018300     05  FILLER                  PIC 9(3) VALUE 243.
018400     05  FILLER                  PIC 9(3) VALUE 273.
018500     05  FILLER                  PIC 9(3) VALUE 304.
018600     05  FILLER                  PIC 9(3) VALUE 334.
018700 01  WS-MONTH-CUM
018800         REDEFINES WS-MONTH-CUM-TABLE.
018900     05  WS-MONTH-CUM-DAYS OCCURS 12 TIMES PIC 9(3).
019000*
019100 01  WS-GENERIC-DATE-WORK.
019200     05  WS-GD-CCYYMMDD          PIC 9(8).
019300     05  WS-GD-R
019400             REDEFINES WS-GD-CCYYMMDD.
019500         10  WS-GD-CCYY          PIC 9(4).
019600         10  WS-GD-MM            PIC 9(2).
019700         10  WS-GD-DD            PIC 9(2).
019800     05  FILLER                  PIC X(10).
019900*
020000 01  WS-DAYNUM-WORK.
020100     05  WS-J-YR-1               PIC 9(4).
020200     05  WS-J-Q4                 PIC S9(7) COMP.
020300     05  WS-J-Q100               PIC S9(7) COMP.
020400     05  WS-J-Q400               PIC S9(7) COMP.
020500     05  WS-J-REM4               PIC 9(4).
020600     05  WS-J-REM100             PIC 9(4).
020700     05  WS-J-REM400             PIC 9(4).
020800     05  WS-J-TEMP               PIC S9(7) COMP.
020900     05  WS-J-DAYNUM             PIC S9(9) COMP.
021000     05  WS-J-LEAP-SW            PIC X(1).
021100         88  WS-J-IS-LEAP                 VALUE 'Y'.
021200     05  WS-DUE-DAYNUM           PIC S9(9) COMP.
021300     05  WS-TODAY-DAYNUM         PIC S9(9) COMP.
021400     05  FILLER                  PIC X(10).
021500*
021600 PROCEDURE DIVISION.
021700*
021800******************************************************
021900*  MAIN LINE
022000******************************************************
022100 A010-MAIN-LINE.
022200     OPEN I-O   CUST-MSTR
022300                LOAN-MSTR
022400                INST-MSTR.
022500     OPEN INPUT PAYLOAN-IN.
022600     OPEN OUTPUT PAYLOAN-OUT.
022700     READ PAYLOAN-IN
022800         AT END MOVE 'Y' TO WS-IN-SW.
022900     PERFORM B020-PROCESS-ONE THRU B020-EXIT
023000         UNTIL WS-IN-EOF.
023100     PERFORM Z099-END-RTN.
023200*
023300******************************************************
023400*  ONE PAYMENT TRANSACTION
023500******************************************************
023600 B020-PROCESS-ONE.
023700     MOVE SPACES TO LN2300O-REC.
023800     MOVE 'N' TO WS-REJECT-SW.
023900     MOVE 'N' TO WS-ALREADY-PAID-SW.
024000     MOVE 'N' TO WS-NONE-UNPAID-SW.
024100     MOVE 'N' TO WS-WINDOW-SW.
024200     MOVE 'N' TO WS-SHORT-SW.
024300     MOVE 'N' TO WS-DISCOUNT-SW.
024400     MOVE ZERO TO WS-PAID-COUNT WS-SPENT-TOTAL.
024500     MOVE LN2300I-TODAY-DATE TO WS-TODAY-CCYYMMDD.
024600     PERFORM C030-FIND-LOAN.
024700     IF NOT WS-REQUEST-REJECTED
024800         PERFORM C035-CHECK-ALREADY-PAID.
024900     IF NOT WS-REQUEST-REJECTED
025000         AND NOT WS-ALREADY-PAID
025100         PERFORM C040-LOAD-UNPAID-INSTALLMENTS
025200             THRU C040-EXIT
025300         PERFORM C045-COMPUTE-CUTOFF
025400         PERFORM C050-ALLOCATE-PAYMENT THRU C050-EXIT
025500         PERFORM C070-POST-RESULTS THRU C070-EXIT.
025600     PERFORM C080-RESOLVE-MESSAGE THRU C080-EXIT.
025700     PERFORM D090-WRITE-RESPONSE.
025800     ADD 1 TO WS-TRAN-CTR.
025900     READ PAYLOAN-IN
026000         AT END MOVE 'Y' TO WS-IN-SW.
026100 B020-EXIT.
026200     EXIT.
026300*
026400 C030-FIND-LOAN.
026500     MOVE LN2300I-LOAN-ID TO WS-LOAN-RELKEY.
026600     READ LOAN-MSTR
026700         INVALID KEY
026800             STRING 'Loan not found with ID: '
026900                 DELIMITED BY SIZE
027000                 LN2300I-LOAN-ID DELIMITED BY SIZE
027100                 INTO LN2300O-MESSAGE
027200             MOVE 'Y' TO WS-REJECT-SW.
027300*
027400 C035-CHECK-ALREADY-PAID.
027500     IF LN1300-IS-PAID = 'Y'
027600         MOVE 'Y' TO WS-ALREADY-PAID-SW.
027700*
027800******************************************************
027900*  BUILD THE DUE-DATE ASCENDING TABLE OF THIS LOAN'S
028000*  UNPAID INSTALLMENTS -- SAME INSERTION-SORT IDIOM
028100*  USED ELSEWHERE IN THIS SHOP FOR DELINQUENCY TABLES
028200******************************************************
028300 C040-LOAD-UNPAID-INSTALLMENTS.
028400     MOVE ZERO TO LN1450-COUNT.
028500     MOVE 1    TO WS-SCAN-RELKEY.
028600 C040-SCAN-LOOP.
028700     MOVE WS-SCAN-RELKEY TO WS-INST-RELKEY.
028800     READ INST-MSTR
028900         INVALID KEY
029000             GO TO C040-EXIT.
029100     IF LN1400-LOAN-ID = LN2300I-LOAN-ID
029200         AND LN1400-IS-PAID = 'N'
029300         PERFORM C042-INSERT-SORTED THRU C042-EXIT.
029400     ADD 1 TO WS-SCAN-RELKEY.
029500     GO TO C040-SCAN-LOOP.
029600 C040-EXIT.
029700     IF LN1450-COUNT = 0
029800         MOVE 'Y' TO WS-NONE-UNPAID-SW.
029900*
030000 C042-INSERT-SORTED.
030100     IF LN1450-COUNT = 24
030200         DISPLAY 'LN1450 TABLE FULL' UPON CRT
030300         GO TO C042-EXIT.
030400     ADD 1 TO LN1450-COUNT.
030500     SET LN1450-IX TO LN1450-COUNT.
030600     MOVE LN1400-INST-ID  TO WS-HOLD-INST-ID.
030700     MOVE LN1400-DUE-DATE TO WS-HOLD-DUE-DATE.
030800     MOVE LN1400-AMOUNT   TO WS-HOLD-AMOUNT.
030900 C042-SHIFT-LOOP.
031000     IF LN1450-IX = 1
031100         GO TO C042-PLACE.
031200     SET LN1450-IX DOWN BY 1.
031300     IF LN1450-DUE-DATE(LN1450-IX) > WS-HOLD-DUE-DATE
031400         MOVE LN1450-INST-ID(LN1450-IX)
031500             TO LN1450-INST-ID(LN1450-IX + 1)
031600         MOVE LN1450-DUE-DATE(LN1450-IX)
031700             TO LN1450-DUE-DATE(LN1450-IX + 1)
031800         MOVE LN1450-AMOUNT(LN1450-IX)
031900             TO LN1450-AMOUNT(LN1450-IX + 1)
032000         GO TO C042-SHIFT-LOOP.
032100     SET LN1450-IX UP BY 1.
032200 C042-PLACE.
032300     MOVE WS-HOLD-INST-ID  TO LN1450-INST-ID(LN1450-IX).
032400     MOVE WS-HOLD-DUE-DATE TO LN1450-DUE-DATE(LN1450-IX).
032500     MOVE WS-HOLD-AMOUNT   TO LN1450-AMOUNT(LN1450-IX).
032600 C042-EXIT.
032700     EXIT.
032800*
032900 C045-COMPUTE-CUTOFF.
033000     MOVE WS-TODAY-CCYY TO WS-CUTOFF-CCYY.
033100     MOVE WS-TODAY-MM   TO WS-CUTOFF-MM.
033200     MOVE WS-TODAY-DD   TO WS-CUTOFF-DD.
033300     ADD 3 TO WS-CUTOFF-MM.
033400     IF WS-CUTOFF-MM > 12
033500         SUBTRACT 12 FROM WS-CUTOFF-MM
033600         ADD 1 TO WS-CUTOFF-CCYY.
033700*
033800******************************************************
033900*  ALLOCATE THE PAYMENT, STRICT DUE-DATE ORDER, FULL
034000*  AFFORDABILITY ONLY, WITHIN THE 3-MONTH WINDOW
034100******************************************************
034200 C050-ALLOCATE-PAYMENT.
034300     IF WS-NONE-UNPAID
034400         GO TO C050-EXIT.
034500     MOVE LN2300I-AMOUNT TO WS-REMAINING.
034600     MOVE ZERO TO WS-SPENT-TOTAL WS-PAID-COUNT.
034700     MOVE 'Y' TO WS-FIRST-SW.
034800     SET LN1450-IX TO 1.
034900 C050-LOOP.
035000     IF LN1450-IX > LN1450-COUNT
035100         GO TO C050-EXIT.
035200     MOVE LN1450-DUE-DATE(LN1450-IX) TO WS-DUE-CCYYMMDD.
035300     IF WS-DUE-CCYYMMDD > WS-CUTOFF-CCYYMMDD
035400         MOVE 'Y' TO WS-WINDOW-SW
035500         GO TO C050-EXIT.
035600     PERFORM C060-APPLY-DISCOUNT-PENALTY THRU C060-EXIT.
035700     IF WS-REMAINING NOT < WS-ACTUAL-DUE
035800         MOVE LN1450-INST-ID(LN1450-IX) TO WS-INST-RELKEY
035900         READ INST-MSTR
036000             INVALID KEY
036100                 DISPLAY 'LN1400 REREAD FAILED'
036200                     UPON CRT.
036300         MOVE 'Y'             TO LN1400-IS-PAID.
036400         MOVE WS-TODAY-CCYYMMDD TO LN1400-PAYMENT-DATE.
036500         MOVE WS-ACTUAL-DUE   TO LN1400-PAID-AMOUNT.
036600         REWRITE LN1400-REC
036700             INVALID KEY
036800                 DISPLAY 'LN1400 REWRITE FAILED'
036900                     UPON CRT.
037000         SUBTRACT WS-ACTUAL-DUE FROM WS-REMAINING.
037100         ADD WS-ACTUAL-DUE TO WS-SPENT-TOTAL.
037200         ADD 1 TO WS-PAID-COUNT.
037300         IF WS-FIRST-INSTALLMENT
037400             AND WS-ADJUSTMENT < 0
037500             MOVE 'Y' TO WS-DISCOUNT-SW.
037600         MOVE 'N' TO WS-FIRST-SW.
037700         SET LN1450-IX UP BY 1.
037800         GO TO C050-LOOP.
037900     MOVE 'Y' TO WS-SHORT-SW.
038000 C050-EXIT.
038100     EXIT.
038200*
038300******************************************************
038400*  0.1% PER DAY EARLY-PAYMENT DISCOUNT / LATE-PAYMENT
038500*  PENALTY AGAINST THE SCHEDULED INSTALLMENT AMOUNT
038600******************************************************
038700 C060-APPLY-DISCOUNT-PENALTY.
038800     MOVE LN1450-AMOUNT(LN1450-IX) TO WS-ACTUAL-DUE.
038900     MOVE ZERO TO WS-ADJUSTMENT.
039000     IF WS-DUE-CCYYMMDD = WS-TODAY-CCYYMMDD
039100         GO TO C060-EXIT.
039200     MOVE WS-DUE-CCYYMMDD TO WS-GD-CCYYMMDD.
039300     PERFORM C065-DAYNUM-FROM-GD.
039400     MOVE WS-J-DAYNUM TO WS-DUE-DAYNUM.
039500     MOVE WS-TODAY-CCYYMMDD TO WS-GD-CCYYMMDD.
039600     PERFORM C065-DAYNUM-FROM-GD.
039700     MOVE WS-J-DAYNUM TO WS-TODAY-DAYNUM.
039800     IF WS-DUE-CCYYMMDD > WS-TODAY-CCYYMMDD
039900         COMPUTE WS-DAYS-GAP =
040000             WS-DUE-DAYNUM - WS-TODAY-DAYNUM
040100         COMPUTE WS-DAY-FACTOR = WS-DAYS-GAP * 0.001
040200         COMPUTE WS-ADJUSTMENT ROUNDED =
040300             0 - (LN1450-AMOUNT(LN1450-IX) * WS-DAY-FACTOR)
040400     ELSE
040500         COMPUTE WS-DAYS-GAP =
040600             WS-TODAY-DAYNUM - WS-DUE-DAYNUM
040700         COMPUTE WS-DAY-FACTOR = WS-DAYS-GAP * 0.001
040800         COMPUTE WS-ADJUSTMENT ROUNDED =
040900             LN1450-AMOUNT(LN1450-IX) * WS-DAY-FACTOR.
041000     COMPUTE WS-ACTUAL-DUE ROUNDED =
041100         LN1450-AMOUNT(LN1450-IX) + WS-ADJUSTMENT.
041200 C060-EXIT.
041300     EXIT.
041400*
041500******************************************************
041600*  CONVERT WS-GD-CCYYMMDD TO A RELATIVE DAY NUMBER SO
041700*  TWO DATES CAN BE SUBTRACTED FOR A WHOLE-DAY GAP --
041800*  HOUSE ROUTINE, NO VENDOR DATE-INTRINSIC FUNCTIONS
041900******************************************************
042000 C065-DAYNUM-FROM-GD.
042100     MOVE WS-GD-CCYY TO WS-J-YR-1.
042200     SUBTRACT 1 FROM WS-J-YR-1.
042300     DIVIDE WS-J-YR-1 BY 4   GIVING WS-J-Q4.
042400     DIVIDE WS-J-YR-1 BY 100 GIVING WS-J-Q100.
042500     DIVIDE WS-J-YR-1 BY 400 GIVING WS-J-Q400.
042600     COMPUTE WS-J-DAYNUM =
042700         WS-GD-CCYY * 365 + WS-J-Q4 - WS-J-Q100 + WS-J-Q400
042800         + WS-MONTH-CUM-DAYS(WS-GD-MM) + WS-GD-DD.
042900     DIVIDE WS-GD-CCYY BY 4
043000         GIVING WS-J-TEMP REMAINDER WS-J-REM4.
043100     DIVIDE WS-GD-CCYY BY 100
043200         GIVING WS-J-TEMP REMAINDER WS-J-REM100.
043300     DIVIDE WS-GD-CCYY BY 400
043400         GIVING WS-J-TEMP REMAINDER WS-J-REM400.
043500     IF (WS-J-REM4 = 0 AND WS-J-REM100 NOT = 0)
043600         OR WS-J-REM400 = 0
043700         MOVE 'Y' TO WS-J-LEAP-SW
043800     ELSE
043900         MOVE 'N' TO WS-J-LEAP-SW.
044000     IF WS-GD-MM > 2
044100         AND WS-J-IS-LEAP
044200         ADD 1 TO WS-J-DAYNUM.
044300*
044400 C070-POST-RESULTS.
044500     IF WS-PAID-COUNT = 0
044600         GO TO C070-EXIT.
044700     MOVE LN2300I-LOAN-ID TO WS-LOAN-RELKEY.
044800     SUBTRACT WS-SPENT-TOTAL FROM LN1100-USED-CREDIT.
044900     MOVE LN1300-CUSTOMER-ID TO WS-CUST-RELKEY.
045000     READ CUST-MSTR
045100         INVALID KEY
045200             DISPLAY 'LN1100 REREAD FAILED' UPON CRT.
045300     SUBTRACT WS-SPENT-TOTAL FROM LN1100-USED-CREDIT.
045400     REWRITE LN1100-REC
045500         INVALID KEY
045600             DISPLAY 'LN1100 REWRITE FAILED' UPON CRT.
045700     PERFORM C075-CHECK-LOAN-PAID THRU C075-EXIT.
045800 C070-EXIT.
045900     EXIT.
046000*
046100 C075-CHECK-LOAN-PAID.
046200     MOVE 'Y' TO WS-NONE-UNPAID-SW.
046300     MOVE 1   TO WS-SCAN-RELKEY.
046400 C075-SCAN-LOOP.
046500     MOVE WS-SCAN-RELKEY TO WS-INST-RELKEY.
046600     READ INST-MSTR
046700         INVALID KEY
046800             GO TO C075-EXIT.
046900     IF LN1400-LOAN-ID = LN2300I-LOAN-ID
047000         AND LN1400-IS-PAID = 'N'
047100         MOVE 'N' TO WS-NONE-UNPAID-SW
047200         GO TO C075-EXIT.
047300     ADD 1 TO WS-SCAN-RELKEY.
047400     GO TO C075-SCAN-LOOP.
047500 C075-EXIT.
047600     IF WS-NONE-UNPAID
047700         MOVE 'Y' TO LN1300-IS-PAID
047800         MOVE LN2300I-LOAN-ID TO WS-LOAN-RELKEY
047900         REWRITE LN1300-REC
048000             INVALID KEY
048100                 DISPLAY 'LN1300 REWRITE FAILED'
048200                     UPON CRT.
048300*
048400******************************************************
048500*  RESOLVE THE FINAL FEEDBACK MESSAGE, RULE 1 THROUGH
048600*  RULE 7, HIGHEST PRECEDENCE FIRST
048700******************************************************
048800 C080-RESOLVE-MESSAGE.
048900     IF WS-REQUEST-REJECTED
049000         GO TO C080-EXIT.
049100     IF WS-ALREADY-PAID
049200         MOVE 'This loan has already been fully paid.'
049300             TO LN2300O-MESSAGE
049400         GO TO C080-EXIT.
049500     IF WS-NONE-UNPAID
049600         AND WS-PAID-COUNT = 0
049700         MOVE 'No unpaid installments found for '
049800             'this loan.' TO LN2300O-MESSAGE
049900         GO TO C080-EXIT.
050000     IF WS-WINDOW-STOPPED
050100         AND WS-PAID-COUNT = 0
050200         MOVE 'No installments are currently payable '
050300             'within the 3-month payment window.'
050400             TO LN2300O-MESSAGE
050500         GO TO C080-EXIT.
050600     IF WS-SHORTFALL-STOPPED
050700         AND WS-PAID-COUNT = 0
050800         PERFORM C085-SHORTFALL-MESSAGE
050900         GO TO C080-EXIT.
051000     IF WS-PAID-COUNT > 0
051100         AND WS-DISCOUNT-ON-FIRST
051200         MOVE 'An early payment discount was applied '
051300             'to your payment.' TO LN2300O-MESSAGE
051400         GO TO C080-EXIT.
051500     IF LN1300-IS-PAID = 'Y'
051600         MOVE 'Loan has been fully paid.'
051700             TO LN2300O-MESSAGE.
051800 C080-EXIT.
051900     EXIT.
052000*
052100 C085-SHORTFALL-MESSAGE.
052200     MOVE LN1450-AMOUNT(LN1450-IX) TO WS-INSTALL-DISPLAY.
052300     MOVE WS-ACTUAL-DUE            TO WS-DUE-DISPLAY.
052400     IF LN2300I-AMOUNT < LN1450-AMOUNT(LN1450-IX)
052500         AND LN2300I-AMOUNT < WS-ACTUAL-DUE
052600         STRING 'Payment amount is insufficient to '
052700             DELIMITED BY SIZE
052800             'cover the principal of the first due '
052900             DELIMITED BY SIZE
053000             'installment (Amount: ' DELIMITED BY SIZE
053100             WS-INSTALL-DISPLAY DELIMITED BY SIZE
053200             ').' DELIMITED BY SIZE
053300             INTO LN2300O-MESSAGE
053400     ELSE
053500     IF LN2300I-AMOUNT < WS-ACTUAL-DUE
053600         STRING 'Payment amount is insufficient to '
053700             DELIMITED BY SIZE
053800             'cover the first due installment '
053900             DELIMITED BY SIZE
054000             'including any applicable penalty/'
054100             DELIMITED BY SIZE
054200             'discount (Total Due: ' DELIMITED BY SIZE
054300             WS-DUE-DISPLAY DELIMITED BY SIZE
054400             ').' DELIMITED BY SIZE
054500             INTO LN2300O-MESSAGE
054600     ELSE
054700         MOVE 'Payment amount is insufficient to '
054800             'cover the first due installment.'
054900             TO LN2300O-MESSAGE.
055000*
055100 D090-WRITE-RESPONSE.
055200     MOVE WS-PAID-COUNT   TO LN2300O-INSTALL-COUNT.
055300     MOVE WS-SPENT-TOTAL  TO LN2300O-TOTAL-SPENT.
055400     IF WS-REQUEST-REJECTED
055500         MOVE 'N' TO LN2300O-LOAN-PAID
055600     ELSE
055700         MOVE LN1300-IS-PAID TO LN2300O-LOAN-PAID.
055800     WRITE LN2300O-REC.
055900*
056000******************************************************
056100*  END OF RUN
056200******************************************************
056300 Z099-END-RTN.
056400     DISPLAY 'LNPAY30 TRANSACTIONS PROCESSED - '
056500         WS-TRAN-CTR UPON CRT.
056600     CLOSE PAYLOAN-IN PAYLOAN-OUT
056700           CUST-MSTR LOAN-MSTR INST-MSTR.
056800     STOP RUN.
