000100****************************************************************
000200*  LN2100I  --  CUSTOMER-CREATE TRANSACTION, INPUT LAYOUT
000300*  LENDING AND INSTALLMENT SERVICING SYSTEM
000400****************************************************************
000500*  HISTORY:
000600*    07/01/86  RHG  ORIGINAL LAYOUT.
000700****************************************************************
000800 01  LN2100I-REC.
000900     05  LN2100I-NAME                PIC X(30).
001000     05  LN2100I-SURNAME             PIC X(30).
001100     05  LN2100I-CREDIT-LIMIT        PIC S9(9)V99
001200                                     COMP-3.
001300     05  LN2100I-USERNAME            PIC X(20).
001400     05  LN2100I-PASSWORD-HASH       PIC X(60).
001500     05  FILLER                      PIC X(4).
