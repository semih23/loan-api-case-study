000100****************************************************************
000200*  LN1200  --  USER MASTER RECORD LAYOUT (LOGIN / ROLE)
000300*  LENDING AND INSTALLMENT SERVICING SYSTEM
000400****************************************************************
000500*  HISTORY:
000600*    03/14/86  RHG  ORIGINAL LAYOUT.
000700*    06/22/94  TKB  ADDED ROLE LEVEL-88S FOR ADMIN/CUSTOMER.
000800****************************************************************
000900 01  LN1200-REC.
001000     05  LN1200-USER-ID              PIC 9(9).
001100     05  LN1200-USER-ID-X
001200             REDEFINES LN1200-USER-ID PIC X(9).
001300     05  LN1200-USERNAME             PIC X(20).
001400     05  LN1200-PASSWORD-HASH        PIC X(60).
001500     05  LN1200-ROLES                PIC X(20).
001600         88  LN1200-ROLE-ADMIN
001700                 VALUE 'ROLE_ADMIN          '.
001800         88  LN1200-ROLE-CUSTOMER
001900                 VALUE 'ROLE_CUSTOMER       '.
002000     05  FILLER                      PIC X(11).
