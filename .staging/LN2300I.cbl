000100****************************************************************
000200*  LN2300I  --  LOAN-PAYMENT TRANSACTION, INPUT LAYOUT
000300*  LENDING AND INSTALLMENT SERVICING SYSTEM
000400****************************************************************
000500*  HISTORY:
000600*    07/01/86  RHG  ORIGINAL LAYOUT.
000700*    02/08/99  PAF  Y2K -- DATE REDEFINE CONFIRMED 4-DIGIT
000800*                   CENTURY.
000900****************************************************************
001000 01  LN2300I-REC.
001100     05  LN2300I-LOAN-ID             PIC 9(9).
001200     05  LN2300I-AMOUNT              PIC S9(9)V99 COMP-3.
001300     05  LN2300I-TODAY-DATE          PIC 9(8).
001400     05  LN2300I-TODAY-DATE-R
001500             REDEFINES LN2300I-TODAY-DATE.
001600         10  LN2300I-TODAY-CCYY      PIC 9(4).
001700         10  LN2300I-TODAY-MM        PIC 9(2).
001800         10  LN2300I-TODAY-DD        PIC 9(2).
001900     05  FILLER                      PIC X(7).
