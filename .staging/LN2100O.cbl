000100****************************************************************
000200*  LN2100O  --  CUSTOMER-CREATE TRANSACTION, OUTPUT LAYOUT
000300*  LENDING AND INSTALLMENT SERVICING SYSTEM
000400****************************************************************
000500*  HISTORY:
000600*    07/01/86  RHG  ORIGINAL LAYOUT.
000700****************************************************************
000800 01  LN2100O-REC.
000900     05  LN2100O-CUSTOMER-ID         PIC 9(9).
001000     05  LN2100O-USER-ID             PIC 9(9).
001100     05  LN2100O-STATUS              PIC X(1).
001200         88  LN2100O-SUCCESS         VALUE '0'.
001300         88  LN2100O-REJECTED        VALUE '1'.
001400     05  LN2100O-MESSAGE             PIC X(100).
001500     05  FILLER                      PIC X(11).
