000100****************************************************************
000200*  LN1400  --  LOAN-INSTALLMENT MASTER RECORD LAYOUT
000300*  LENDING AND INSTALLMENT SERVICING SYSTEM
000400****************************************************************
000500*  HISTORY:
000600*    04/02/86  RHG  ORIGINAL LAYOUT.
000700*    11/11/92  TKB  ADDED IS-PAID LEVEL-88S.
000800*    02/08/99  PAF  Y2K -- DATE REDEFINES CONFIRMED 4-DIGIT
000900*                   CENTURY.
001000****************************************************************
001100 01  LN1400-REC.
001200     05  LN1400-INST-ID              PIC 9(9).
001300     05  LN1400-LOAN-ID              PIC 9(9).
001400     05  LN1400-AMOUNT               PIC S9(9)V99 COMP-3.
001500     05  LN1400-DUE-DATE             PIC 9(8).
001600     05  LN1400-DUE-DATE-R
001700             REDEFINES LN1400-DUE-DATE.
001800         10  LN1400-DUE-CCYY         PIC 9(4).
001900         10  LN1400-DUE-MM           PIC 9(2).
002000         10  LN1400-DUE-DD           PIC 9(2).
002100     05  LN1400-IS-PAID              PIC X(1).
002200         88  LN1400-PAID-YES         VALUE 'Y'.
002300         88  LN1400-PAID-NO          VALUE 'N'.
002400     05  LN1400-PAYMENT-DATE         PIC 9(8).
002500     05  LN1400-PAYMENT-DATE-R
002600             REDEFINES LN1400-PAYMENT-DATE.
002700         10  LN1400-PMT-CCYY         PIC 9(4).
002800         10  LN1400-PMT-MM           PIC 9(2).
002900         10  LN1400-PMT-DD           PIC 9(2).
003000     05  LN1400-PAID-AMOUNT          PIC S9(9)V99 COMP-3.
003100     05  FILLER                      PIC X(33).
