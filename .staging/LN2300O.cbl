000100****************************************************************
000200*  LN2300O  --  LOAN-PAYMENT TRANSACTION, OUTPUT LAYOUT
000300*  LENDING AND INSTALLMENT SERVICING SYSTEM
000400****************************************************************
000500*  HISTORY:
000600*    07/01/86  RHG  ORIGINAL LAYOUT.
000700****************************************************************
000800 01  LN2300O-REC.
000900     05  LN2300O-INSTALL-COUNT       PIC 9(4).
001000     05  LN2300O-TOTAL-SPENT         PIC S9(9)V99
001100                                     COMP-3.
001200     05  LN2300O-LOAN-PAID           PIC X(1).
001300         88  LN2300O-FULLY-PAID      VALUE 'Y'.
001400     05  LN2300O-MESSAGE             PIC X(100).
001500     05  FILLER                      PIC X(9).
