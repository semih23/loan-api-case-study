000100****************************************************************
000200*  LNNEWL20  --  NEW-LOAN ORIGINATION
000300*  LENDING AND INSTALLMENT SERVICING SYSTEM
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     LNNEWL20.
000700 AUTHOR.         R H GARRETT.
000800 INSTALLATION.   CONSUMER LENDING - BATCH SERVICES.
000900 DATE-WRITTEN.   06/02/86.
001000 DATE-COMPILED.
001100 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001200****************************************************************
001300*  CHANGE LOG
001400*    06/02/86  RHG  ORIGINAL PROGRAM.  COMPUTES TOTAL-WITH-
001500*                   INTEREST AND SCHEDULES THE INSTALLMENTS.
001600*    04/02/89  RHG  ADDED AVAILABLE-CREDIT EDIT AGAINST THE
001700*                   CUSTOMER MASTER BEFORE THE LOAN IS BOOKED.
001800*    11/11/92  TKB  INSTALLMENT DUE DATES NOW STEP BY CALENDAR
001900*                   MONTH, FIRST DUE DATE IS ALWAYS THE 1ST
002000*                   OF THE MONTH FOLLOWING ORIGINATION.
002100*    09/14/93  TKB  INSTALLMENT COUNT RESTRICTED TO 6/9/12/24
002200*                   PER NEW LENDING-POLICY TABLE (REQ 93-0328).
002300*    02/08/99  PAF  Y2K -- CREATE-DATE AND DUE-DATE FIELDS NOW
002400*                   CARRY A 4-DIGIT CENTURY THROUGHOUT.
002500*    03/30/99  PAF  Y2K CERTIFICATION SIGN-OFF.
002600*    05/19/03  DWS  REQ 03-0705 -- ROUNDING ON TOTAL-WITH-
002700*                   INTEREST AND INSTALLMENT-AMOUNT CHANGED
002800*                   FROM TRUNCATE TO ROUNDED (HALF-UP).
002900*    10/02/08  DWS  REQ 08-1140 -- AVAILABLE/REQUIRED AMOUNTS
003000*                   ADDED TO THE REJECTION MESSAGE TEXT.
003100****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS LN-ALPHA-CLASS IS 'A' THRU 'Z', 'a' THRU 'z'
003700     UPSI-0 ON STATUS IS LN-TEST-RUN
003800            OFF STATUS IS LN-PROD-RUN.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT CTL-MSTR  ASSIGN TO LNCTL
004200            ORGANIZATION IS RELATIVE
004300            ACCESS MODE IS RANDOM
004400            RELATIVE KEY IS WS-CTL-RELKEY
004500            FILE STATUS IS WS-CTL-STATUS.
004600     SELECT CUST-MSTR ASSIGN TO LNCUST
004700            ORGANIZATION IS RELATIVE
004800            ACCESS MODE IS RANDOM
004900            RELATIVE KEY IS WS-CUST-RELKEY
005000            FILE STATUS IS WS-CUST-STATUS.
005100     SELECT LOAN-MSTR ASSIGN TO LNLOAN
005200            ORGANIZATION IS RELATIVE
005300            ACCESS MODE IS RANDOM
005400            RELATIVE KEY IS WS-LOAN-RELKEY
005500            FILE STATUS IS WS-LOAN-STATUS.
005600     SELECT INST-MSTR ASSIGN TO LNINST
005700            ORGANIZATION IS RELATIVE
005800            ACCESS MODE IS RANDOM
005900            RELATIVE KEY IS WS-INST-RELKEY
006000            FILE STATUS IS WS-INST-STATUS.
006100     SELECT NEWLOAN-IN  ASSIGN TO LNL20IN
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS WS-IN-STATUS.
006400     SELECT NEWLOAN-OUT ASSIGN TO LNL20OUT
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS WS-OUT-STATUS.
006700*
006800 DATA DIVISION.
006900 FILE SECTION.
007000*
007100 FD  CTL-MSTR
007200     LABEL RECORDS ARE STANDARD
007300     DATA RECORD IS LN1900-REC.
007400     COPY 'LN1900.cbl'.
007500*
007600 FD  CUST-MSTR
007700     LABEL RECORDS ARE STANDARD
007800     DATA RECORD IS LN1100-REC.
007900     COPY 'LN1100.cbl'.
008000*
008100 FD  LOAN-MSTR
008200     LABEL RECORDS ARE STANDARD
008300     DATA RECORD IS LN1300-REC.
008400     COPY 'LN1300.cbl'.
008500*
008600 FD  INST-MSTR
008700     LABEL RECORDS ARE STANDARD
008800     DATA RECORD IS LN1400-REC.
008900     COPY 'LN1400.cbl'.
009000*
009100 FD  NEWLOAN-IN
009200     LABEL RECORDS ARE OMITTED
009300     DATA RECORD IS LN2200I-REC.
009400     COPY 'LN2200I.cbl'.
009500*
009600 FD  NEWLOAN-OUT
009700     LABEL RECORDS ARE OMITTED
009800     DATA RECORD IS LN2200O-REC.
009900     COPY 'LN2200O.cbl'.
010000*
010100 WORKING-STORAGE SECTION.
010200*
010300 01  WS-SWITCHES.
010400     05  WS-IN-SW                PIC X(1)  VALUE 'N'.
010500         88  WS-IN-EOF                     VALUE 'Y'.
010600     05  WS-REJECT-SW            PIC X(1)  VALUE 'N'.
010700         88  WS-REQUEST-REJECTED           VALUE 'Y'.
010800     05  WS-CUST-FOUND-SW        PIC X(1)  VALUE 'N'.
010900         88  WS-CUST-FOUND                 VALUE 'Y'.
011000     05  FILLER                  PIC X(17).
011100*
011200 01  WS-COUNTERS.
011300     05  WS-TRAN-CTR             PIC S9(7) COMP VALUE ZERO.
011400     05  WS-NEW-LOAN-ID          PIC 9(9).
011500     05  WS-NEW-INST-ID          PIC 9(9).
011600     05  WS-INSTALL-SUB          PIC S9(4) COMP VALUE ZERO.
011700     05  WS-CUST-RELKEY          PIC 9(9)  COMP.
011800     05  WS-LOAN-RELKEY          PIC 9(9)  COMP.
011900     05  WS-INST-RELKEY          PIC 9(9)  COMP.
012000     05  WS-CTL-RELKEY           PIC 9(9)  COMP.
012100     05  FILLER                  PIC X(10).
012200*
012300 01  WS-FILE-STATUSES.
012400     05  WS-CTL-STATUS           PIC X(2).
012500     05  WS-CUST-STATUS          PIC X(2).
012600     05  WS-LOAN-STATUS          PIC X(2).
012700     05  WS-INST-STATUS          PIC X(2).
012800     05  WS-IN-STATUS            PIC X(2).
012900     05  WS-OUT-STATUS           PIC X(2).
013000     05  FILLER                  PIC X(10).
013100*
013200 01  WS-AMOUNT-WORK.
013300     05  WS-AVAILABLE-CREDIT     PIC S9(9)V99 COMP-3.
013400     05  WS-TOTAL-W-INT          PIC S9(9)V99 COMP-3.
013500     05  WS-INSTALL-AMT          PIC S9(9)V99 COMP-3.
013600     05  WS-RATE-PLUS-ONE        PIC S9V999   COMP-3.
013700     05  FILLER                  PIC X(10).
013800*
013900 01  WS-AMOUNT-DISPLAY.
014000     05  WS-AVAIL-DISPLAY        PIC Z(6)9.99.
014100     05  WS-REQD-DISPLAY         PIC Z(6)9.99.
014200     05  FILLER                  PIC X(10).
014300*
014400 01  WS-DATE-WORK.
014500     05  WS-DUE-CCYYMMDD         PIC 9(8).
014600     05  WS-DUE-R
014700             REDEFINES WS-DUE-CCYYMMDD.
014800         10  WS-DUE-CCYY         PIC 9(4).
014900         10  WS-DUE-MM           PIC 9(2).
015000         10  WS-DUE-DD           PIC 9(2).
015100     05  WS-FIRST-DUE-CCYY       PIC 9(4).
015200     05  WS-FIRST-DUE-MM         PIC 9(2).
015300     05  FILLER                  PIC X(10).
015400*
015500 PROCEDURE DIVISION.
015600*
015700******************************************************
015800*  MAIN LINE
015900******************************************************
016000 A010-MAIN-LINE.
016100     OPEN I-O    CTL-MSTR
016200                 CUST-MSTR
016300                 LOAN-MSTR
016400                 INST-MSTR.
016500     OPEN INPUT  NEWLOAN-IN.
016600     OPEN OUTPUT NEWLOAN-OUT.
016700     PERFORM C020-LOAD-CONTROL.
016800     READ NEWLOAN-IN
016900         AT END MOVE 'Y' TO WS-IN-SW.
017000     PERFORM B020-PROCESS-ONE THRU B020-EXIT
017100         UNTIL WS-IN-EOF.
017200     PERFORM Z099-END-RTN.
017300*
017400 C020-LOAD-CONTROL.
017500     MOVE 1 TO WS-CTL-RELKEY.
017600     READ CTL-MSTR
017700         INVALID KEY
017800             DISPLAY 'LN1900 CONTROL RECORD MISSING, '
017900                 'INITIALIZING' UPON CRT
018000             MOVE 1 TO LN1900-NEXT-CUST-ID
018100             MOVE 1 TO LN1900-NEXT-USER-ID
018200             MOVE 1 TO LN1900-NEXT-LOAN-ID
018300             MOVE 1 TO LN1900-NEXT-INST-ID.
018400*
018500******************************************************
018600*  ONE TRANSACTION, ONE NEW LOAN
018700******************************************************
018800 B020-PROCESS-ONE.
018900     MOVE SPACES TO LN2200O-REC.
019000     MOVE 'N'    TO WS-REJECT-SW.
019100     MOVE 'N'    TO WS-CUST-FOUND-SW.
019200     PERFORM C030-EDIT-REQUEST.
019300     PERFORM C040-FIND-CUSTOMER.
019400     PERFORM C050-COMPUTE-TOTALS.
019500     PERFORM C060-WRITE-LOAN.
019600     PERFORM C070-BUILD-INSTALLMENTS THRU C070-EXIT.
019700     PERFORM C080-UPDATE-CUSTOMER.
019800     PERFORM D090-WRITE-RESPONSE.
019900     ADD 1 TO WS-TRAN-CTR.
020000     READ NEWLOAN-IN
020100         AT END MOVE 'Y' TO WS-IN-SW.
020200 B020-EXIT.
020300     EXIT.
020400*
020500 C030-EDIT-REQUEST.
020600     IF LN2200I-AMOUNT NOT > 0
020700         MOVE 'Loan amount must be positive.'
020800             TO LN2200O-MESSAGE
020900         MOVE '1' TO LN2200O-STATUS
021000         MOVE 'Y' TO WS-REJECT-SW
021100     ELSE
021200     IF LN2200I-INTEREST-RATE < 0.100
021300         OR LN2200I-INTEREST-RATE > 0.500
021400         MOVE 'Interest rate must be between 0.1 '
021500             'and 0.5.' TO LN2200O-MESSAGE
021600         MOVE '1' TO LN2200O-STATUS
021700         MOVE 'Y' TO WS-REJECT-SW
021800     ELSE
021900     IF LN2200I-NUM-INSTALL NOT = 6
022000         AND LN2200I-NUM-INSTALL NOT = 9
022100         AND LN2200I-NUM-INSTALL NOT = 12
022200         AND LN2200I-NUM-INSTALL NOT = 24
022300         MOVE 'Number of installments must be 6, '
022400             '9, 12, or 24.' TO LN2200O-MESSAGE
022500         MOVE '1' TO LN2200O-STATUS
022600         MOVE 'Y' TO WS-REJECT-SW.
022700*
022800 C040-FIND-CUSTOMER.
022900     IF WS-REQUEST-REJECTED
023000         GO TO C040-EXIT.
023100     MOVE LN2200I-CUSTOMER-ID TO WS-CUST-RELKEY.
023200     READ CUST-MSTR
023300         INVALID KEY
023400             STRING 'Customer not found with ID: '
023500                 DELIMITED BY SIZE
023600                 LN2200I-CUSTOMER-ID
023700                 DELIMITED BY SIZE
023800                 INTO LN2200O-MESSAGE
023900             MOVE '1' TO LN2200O-STATUS
024000             MOVE 'Y' TO WS-REJECT-SW
024100         NOT INVALID KEY
024200             MOVE 'Y' TO WS-CUST-FOUND-SW.
024300 C040-EXIT.
024400     EXIT.
024500*
024600 C050-COMPUTE-TOTALS.
024700     IF WS-REQUEST-REJECTED
024800         GO TO C050-EXIT.
024900     COMPUTE WS-RATE-PLUS-ONE ROUNDED =
025000         1 + LN2200I-INTEREST-RATE.
025100     COMPUTE WS-TOTAL-W-INT ROUNDED =
025200         LN2200I-AMOUNT * WS-RATE-PLUS-ONE.
025300     COMPUTE WS-AVAILABLE-CREDIT =
025400         LN1100-CREDIT-LIMIT - LN1100-USED-CREDIT.
025500     IF WS-AVAILABLE-CREDIT < WS-TOTAL-W-INT
025600         MOVE WS-AVAILABLE-CREDIT TO WS-AVAIL-DISPLAY
025700         MOVE WS-TOTAL-W-INT      TO WS-REQD-DISPLAY
025800         STRING 'Customer does not have sufficient '
025900             DELIMITED BY SIZE
026000             'credit limit. Available: '
026100             DELIMITED BY SIZE
026200             WS-AVAIL-DISPLAY DELIMITED BY SIZE
026300             ', Required: ' DELIMITED BY SIZE
026400             WS-REQD-DISPLAY DELIMITED BY SIZE
026500             INTO LN2200O-MESSAGE
026600         MOVE '1' TO LN2200O-STATUS
026700         MOVE 'Y' TO WS-REJECT-SW
026800     ELSE
026900         COMPUTE WS-INSTALL-AMT ROUNDED =
027000             WS-TOTAL-W-INT / LN2200I-NUM-INSTALL.
027100 C050-EXIT.
027200     EXIT.
027300*
027400 C060-WRITE-LOAN.
027500     IF WS-REQUEST-REJECTED
027600         GO TO C060-EXIT.
027700     MOVE LN1900-NEXT-LOAN-ID TO WS-NEW-LOAN-ID.
027800     MOVE SPACES              TO LN1300-REC.
027900     MOVE WS-NEW-LOAN-ID      TO LN1300-LOAN-ID.
028000     MOVE LN2200I-CUSTOMER-ID TO LN1300-CUSTOMER-ID.
028100     MOVE LN2200I-AMOUNT      TO LN1300-AMOUNT.
028200     MOVE LN2200I-NUM-INSTALL TO LN1300-NUM-INSTALL.
028300     MOVE LN2200I-TODAY-DATE  TO LN1300-CREATE-DATE.
028400     MOVE 'N'                 TO LN1300-IS-PAID.
028500     MOVE WS-NEW-LOAN-ID      TO WS-LOAN-RELKEY.
028600     WRITE LN1300-REC
028700         INVALID KEY
028800             DISPLAY 'LN1300 WRITE FAILED' UPON CRT.
028900 C060-EXIT.
029000     EXIT.
029100*
029200******************************************************
029300*  SCHEDULE THE N INSTALLMENTS, ONE CALENDAR MONTH
029400*  APART, FIRST DUE DATE IS THE 1ST OF NEXT MONTH
029500******************************************************
029600 C070-BUILD-INSTALLMENTS.
029700     IF WS-REQUEST-REJECTED
029800         GO TO C070-EXIT.
029900     MOVE LN2200I-TODAY-CCYY TO WS-FIRST-DUE-CCYY.
030000     MOVE LN2200I-TODAY-MM   TO WS-FIRST-DUE-MM.
030100     ADD 1 TO WS-FIRST-DUE-MM.
030200     IF WS-FIRST-DUE-MM > 12
030300         MOVE 1 TO WS-FIRST-DUE-MM
030400         ADD 1 TO WS-FIRST-DUE-CCYY.
030500     MOVE WS-FIRST-DUE-CCYY TO WS-DUE-CCYY.
030600     MOVE WS-FIRST-DUE-MM   TO WS-DUE-MM.
030700     MOVE 1                 TO WS-DUE-DD.
030800     MOVE ZERO TO WS-INSTALL-SUB.
030900 C070-LOOP.
031000     ADD 1 TO WS-INSTALL-SUB.
031100     IF WS-INSTALL-SUB > LN2200I-NUM-INSTALL
031200         GO TO C070-EXIT.
031300     MOVE LN1900-NEXT-INST-ID TO WS-NEW-INST-ID.
031400     MOVE SPACES              TO LN1400-REC.
031500     MOVE WS-NEW-INST-ID      TO LN1400-INST-ID.
031600     MOVE WS-NEW-LOAN-ID      TO LN1400-LOAN-ID.
031700     MOVE WS-INSTALL-AMT      TO LN1400-AMOUNT.
031800     MOVE WS-DUE-CCYYMMDD     TO LN1400-DUE-DATE.
031900     MOVE 'N'                 TO LN1400-IS-PAID.
032000     MOVE ZERO                TO LN1400-PAYMENT-DATE.
032100     MOVE ZERO                TO LN1400-PAID-AMOUNT.
032200     MOVE WS-NEW-INST-ID      TO WS-INST-RELKEY.
032300     WRITE LN1400-REC
032400         INVALID KEY
032500             DISPLAY 'LN1400 WRITE FAILED' UPON CRT.
032600     ADD 1 TO LN1900-NEXT-INST-ID.
032700     ADD 1 TO WS-DUE-MM.
032800     IF WS-DUE-MM > 12
032900         MOVE 1 TO WS-DUE-MM
033000         ADD 1 TO WS-DUE-CCYY.
033100     GO TO C070-LOOP.
033200 C070-EXIT.
033300     EXIT.
033400*
033500 C080-UPDATE-CUSTOMER.
033600     IF WS-REQUEST-REJECTED
033700         GO TO C080-EXIT.
033800     ADD WS-TOTAL-W-INT TO LN1100-USED-CREDIT.
033900     MOVE LN2200I-CUSTOMER-ID TO WS-CUST-RELKEY.
034000     REWRITE LN1100-REC
034100         INVALID KEY
034200             DISPLAY 'LN1100 REWRITE FAILED' UPON CRT.
034300     ADD 1 TO LN1900-NEXT-LOAN-ID.
034400     MOVE 1 TO WS-CTL-RELKEY.
034500     REWRITE LN1900-REC
034600         INVALID KEY
034700             DISPLAY 'LN1900 REWRITE FAILED' UPON CRT.
034800     MOVE WS-NEW-LOAN-ID  TO LN2200O-LOAN-ID.
034900     MOVE WS-TOTAL-W-INT  TO LN2200O-TOTAL-W-INT.
035000     MOVE WS-INSTALL-AMT  TO LN2200O-INSTALL-AMT.
035100     MOVE '0'             TO LN2200O-STATUS.
035200 C080-EXIT.
035300     EXIT.
035400*
035500 D090-WRITE-RESPONSE.
035600     WRITE LN2200O-REC.
035700*
035800******************************************************
035900*  END OF RUN
036000******************************************************
036100 Z099-END-RTN.
036200     DISPLAY 'LNNEWL20 TRANSACTIONS PROCESSED - '
036300         WS-TRAN-CTR UPON CRT.
036400     CLOSE NEWLOAN-IN NEWLOAN-OUT
036500           CTL-MSTR CUST-MSTR LOAN-MSTR INST-MSTR.
036600     STOP RUN.
