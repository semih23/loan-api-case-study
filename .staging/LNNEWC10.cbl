000100****************************************************************
000200*  LNNEWC10  --  NEW-CUSTOMER / NEW-USER ORIGINATION
000300*  LENDING AND INSTALLMENT SERVICING SYSTEM
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     LNNEWC10.
000700 AUTHOR.         R H GARRETT.
000800 INSTALLATION.   CONSUMER LENDING - BATCH SERVICES.
000900 DATE-WRITTEN.   05/19/86.
001000 DATE-COMPILED.
001100 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001200****************************************************************
001300*  CHANGE LOG
001400*    05/19/86  RHG  ORIGINAL PROGRAM.  BUILDS A NEW CUSTOMER
001500*                   AND ITS LINKED USER RECORD FROM A SINGLE
001600*                   TRANSACTION CARD IMAGE.
001700*    11/03/88  RHG  ADDED DUPLICATE-USERNAME SCAN AGAINST THE
001800*                   USER MASTER BEFORE ASSIGNING NEW IDS.
001900*    09/02/91  TKB  CONTROL RECORD LN1900 NOW HOLDS NEXT-ID
002000*                   COUNTERS SO RERUNS DO NOT COLLIDE ON KEYS.
002100*    06/22/94  TKB  ADDED ROLE-CUSTOMER CONSTANT VIA LEVEL-88
002200*                   IN THE USER LAYOUT (REQ 94-0461).
002300*    01/19/99  PAF  Y2K -- CUST-ADD-DATE NOW STAMPED FROM THE
002400*                   4-DIGIT SYSTEM DATE, NOT A 2-DIGIT FIELD.
002500*    03/30/99  PAF  Y2K CERTIFICATION SIGN-OFF -- NO 2-DIGIT
002600*                   YEAR FIELDS REMAIN IN THIS PROGRAM.
002700*    08/14/02  DWS  REQ 02-1187 -- REJECTION MESSAGE TEXT NOW
002800*                   CARRIES THE OFFENDING USERNAME.
002900*    02/05/07  DWS  REQ 07-0093 -- BLANK-FIELD EDITS SPLIT OUT
003000*                   INTO ONE MESSAGE PER FIELD PER AUDIT.
003100****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS LN-ALPHA-CLASS IS 'A' THRU 'Z', 'a' THRU 'z'
003700     UPSI-0 ON STATUS IS LN-TEST-RUN
003800            OFF STATUS IS LN-PROD-RUN.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT CTL-MSTR  ASSIGN TO LNCTL
004200            ORGANIZATION IS RELATIVE
004300            ACCESS MODE IS RANDOM
004400            RELATIVE KEY IS WS-CTL-RELKEY
004500            FILE STATUS IS WS-CTL-STATUS.
004600     SELECT USER-MSTR ASSIGN TO LNUSER
004700            ORGANIZATION IS RELATIVE
004800            ACCESS MODE IS DYNAMIC
004900            RELATIVE KEY IS WS-USER-RELKEY
005000            FILE STATUS IS WS-USER-STATUS.
005100     SELECT CUST-MSTR ASSIGN TO LNCUST
005200            ORGANIZATION IS RELATIVE
005300            ACCESS MODE IS RANDOM
005400            RELATIVE KEY IS WS-CUST-RELKEY
005500            FILE STATUS IS WS-CUST-STATUS.
005600     SELECT NEWCUST-IN  ASSIGN TO LNC10IN
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS WS-IN-STATUS.
005900     SELECT NEWCUST-OUT ASSIGN TO LNC10OUT
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS WS-OUT-STATUS.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600 FD  CTL-MSTR
006700     LABEL RECORDS ARE STANDARD
006800     DATA RECORD IS LN1900-REC.
006900     COPY 'LN1900.cbl'.
007000*
007100 FD  USER-MSTR
007200     LABEL RECORDS ARE STANDARD
007300     DATA RECORD IS LN1200-REC.
007400     COPY 'LN1200.cbl'.
007500*
007600 FD  CUST-MSTR
007700     LABEL RECORDS ARE STANDARD
007800     DATA RECORD IS LN1100-REC.
007900     COPY 'LN1100.cbl'.
008000*
008100 FD  NEWCUST-IN
008200     LABEL RECORDS ARE OMITTED
008300     DATA RECORD IS LN2100I-REC.
008400     COPY 'LN2100I.cbl'.
008500*
008600 FD  NEWCUST-OUT
008700     LABEL RECORDS ARE OMITTED
008800     DATA RECORD IS LN2100O-REC.
008900     COPY 'LN2100O.cbl'.
009000*
009100 WORKING-STORAGE SECTION.
009200*
009300 01  WS-SWITCHES.
009400     05  WS-IN-SW                PIC X(1)  VALUE 'N'.
009500         88  WS-IN-EOF                     VALUE 'Y'.
009600     05  WS-REJECT-SW            PIC X(1)  VALUE 'N'.
009700         88  WS-REQUEST-REJECTED           VALUE 'Y'.
009800     05  WS-SCAN-SW              PIC X(1)  VALUE 'N'.
009900         88  WS-SCAN-DONE                  VALUE 'Y'.
010000     05  FILLER                  PIC X(17).
010100*
010200 01  WS-COUNTERS.
010300     05  WS-TRAN-CTR             PIC S9(7) COMP VALUE ZERO.
010400     05  WS-NEW-CUST-ID          PIC 9(9).
010500     05  WS-NEW-USER-ID          PIC 9(9).
010600     05  WS-CUST-RELKEY          PIC 9(9)  COMP.
010700     05  WS-USER-RELKEY          PIC 9(9)  COMP.
010800     05  WS-CTL-RELKEY           PIC 9(9)  COMP.
010900     05  FILLER                  PIC X(10).
011000*
011100 01  WS-FILE-STATUSES.
011200     05  WS-CTL-STATUS           PIC X(2).
011300     05  WS-USER-STATUS          PIC X(2).
011400     05  WS-CUST-STATUS          PIC X(2).
011500     05  WS-IN-STATUS            PIC X(2).
011600     05  WS-OUT-STATUS           PIC X(2).
011700     05  FILLER                  PIC X(10).
011800*
011900 01  WS-DATE-WORK.
012000     05  WS-TODAY-CCYYMMDD       PIC 9(8).
012100     05  WS-TODAY-R
012200             REDEFINES WS-TODAY-CCYYMMDD.
012300         10  WS-TODAY-CCYY       PIC 9(4).
012400         10  WS-TODAY-MM         PIC 9(2).
012500         10  WS-TODAY-DD         PIC 9(2).
012600     05  FILLER                  PIC X(10).
012700*
012800 PROCEDURE DIVISION.
012900*
013000******************************************************
013100*  MAIN LINE
013200******************************************************
013300 A010-MAIN-LINE.
013400     OPEN I-O    CTL-MSTR
013500                 USER-MSTR
013600                 CUST-MSTR.
013700     OPEN INPUT  NEWCUST-IN.
013800     OPEN OUTPUT NEWCUST-OUT.
013900     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
014000     PERFORM C020-LOAD-CONTROL.
014100     READ NEWCUST-IN
014200         AT END MOVE 'Y' TO WS-IN-SW.
014300     PERFORM B020-PROCESS-ONE THRU B020-EXIT
014400         UNTIL WS-IN-EOF.
014500     PERFORM Z090-END-RTN.
014600*
014700 C020-LOAD-CONTROL.
014800     MOVE 1 TO WS-CTL-RELKEY.
014900     READ CTL-MSTR
015000         INVALID KEY
015100             DISPLAY 'LN1900 CONTROL RECORD MISSING, '
015200                 'INITIALIZING' UPON CRT
015300             MOVE 1 TO LN1900-NEXT-CUST-ID
015400             MOVE 1 TO LN1900-NEXT-USER-ID
015500             MOVE 1 TO LN1900-NEXT-LOAN-ID
015600             MOVE 1 TO LN1900-NEXT-INST-ID
015700             WRITE LN1900-REC
015800                 INVALID KEY
015900                     DISPLAY 'LN1900 WRITE FAILED'
016000                         UPON CRT.
016100*
016200******************************************************
016300*  ONE TRANSACTION, ONE NEW CUSTOMER/USER PAIR
016400******************************************************
016500 B020-PROCESS-ONE.
016600     MOVE SPACES TO LN2100O-REC.
016700     MOVE 'N'    TO WS-REJECT-SW.
016800     PERFORM C030-EDIT-REQUEST.
016900     PERFORM C040-CHECK-USERNAME THRU C040-EXIT.
017000     PERFORM C050-ASSIGN-AND-WRITE.
017100     PERFORM D060-WRITE-RESPONSE.
017200     ADD 1 TO WS-TRAN-CTR.
017300     READ NEWCUST-IN
017400         AT END MOVE 'Y' TO WS-IN-SW.
017500 B020-EXIT.
017600     EXIT.
017700*
017800 C030-EDIT-REQUEST.
017900     IF LN2100I-NAME = SPACES
018000         MOVE 'Name must not be blank.'
018100             TO LN2100O-MESSAGE
018200         MOVE '1' TO LN2100O-STATUS
018300         MOVE 'Y' TO WS-REJECT-SW
018400     ELSE
018500     IF LN2100I-SURNAME = SPACES
018600         MOVE 'Surname must not be blank.'
018700             TO LN2100O-MESSAGE
018800         MOVE '1' TO LN2100O-STATUS
018900         MOVE 'Y' TO WS-REJECT-SW
019000     ELSE
019100     IF LN2100I-USERNAME = SPACES
019200         MOVE 'Username must not be blank.'
019300             TO LN2100O-MESSAGE
019400         MOVE '1' TO LN2100O-STATUS
019500         MOVE 'Y' TO WS-REJECT-SW
019600     ELSE
019700     IF LN2100I-PASSWORD-HASH = SPACES
019800         MOVE 'Password must not be blank.'
019900             TO LN2100O-MESSAGE
020000         MOVE '1' TO LN2100O-STATUS
020100         MOVE 'Y' TO WS-REJECT-SW
020200     ELSE
020300     IF LN2100I-CREDIT-LIMIT < 0
020400         MOVE 'Credit limit cannot be null or '
020500             'negative.' TO LN2100O-MESSAGE
020600         MOVE '1' TO LN2100O-STATUS
020700         MOVE 'Y' TO WS-REJECT-SW.
020800*
020900 C040-CHECK-USERNAME.
021000     IF WS-REQUEST-REJECTED
021100         GO TO C040-EXIT.
021200     MOVE 1   TO WS-USER-RELKEY.
021300     MOVE 'N' TO WS-SCAN-SW.
021400 C040-SCAN-LOOP.
021500     IF WS-SCAN-DONE
021600         GO TO C040-EXIT.
021700     READ USER-MSTR
021800         INVALID KEY
021900             MOVE 'Y' TO WS-SCAN-SW
022000         NOT INVALID KEY
022100             IF LN1200-USERNAME = LN2100I-USERNAME
022200                 STRING 'Username already exists: '
022300                     DELIMITED BY SIZE
022400                     LN2100I-USERNAME
022500                     DELIMITED BY SIZE
022600                     INTO LN2100O-MESSAGE
022700                 MOVE '1' TO LN2100O-STATUS
022800                 MOVE 'Y' TO WS-REJECT-SW
022900                 MOVE 'Y' TO WS-SCAN-SW
023000             ELSE
023100                 ADD 1 TO WS-USER-RELKEY.
023200     GO TO C040-SCAN-LOOP.
023300 C040-EXIT.
023400     EXIT.
023500*
023600 C050-ASSIGN-AND-WRITE.
023700     IF WS-REQUEST-REJECTED
023800         GO TO C050-EXIT.
023900     MOVE LN1900-NEXT-USER-ID TO WS-NEW-USER-ID.
024000     MOVE LN1900-NEXT-CUST-ID TO WS-NEW-CUST-ID.
024100*
024200     MOVE SPACES            TO LN1200-REC.
024300     MOVE WS-NEW-USER-ID     TO LN1200-USER-ID.
024400     MOVE LN2100I-USERNAME   TO LN1200-USERNAME.
024500     MOVE LN2100I-PASSWORD-HASH
024600                             TO LN1200-PASSWORD-HASH.
024700     MOVE 'ROLE_CUSTOMER       '
024800                             TO LN1200-ROLES.
024900     MOVE WS-NEW-USER-ID     TO WS-USER-RELKEY.
025000     WRITE LN1200-REC
025100         INVALID KEY
025200             DISPLAY 'LN1200 WRITE FAILED' UPON CRT.
025300*
025400     MOVE SPACES            TO LN1100-REC.
025500     MOVE WS-NEW-CUST-ID     TO LN1100-CUST-ID.
025600     MOVE LN2100I-NAME       TO LN1100-CUST-NAME.
025700     MOVE LN2100I-SURNAME    TO LN1100-CUST-SURNAME.
025800     MOVE LN2100I-CREDIT-LIMIT
025900                             TO LN1100-CREDIT-LIMIT.
026000     MOVE ZERO               TO LN1100-USED-CREDIT.
026100     MOVE WS-NEW-USER-ID     TO LN1100-USER-ID.
026200     MOVE WS-TODAY-CCYYMMDD  TO LN1100-CUST-ADD-DATE.
026300     MOVE WS-NEW-CUST-ID     TO WS-CUST-RELKEY.
026400     WRITE LN1100-REC
026500         INVALID KEY
026600             DISPLAY 'LN1100 WRITE FAILED' UPON CRT.
026700*
026800     ADD 1 TO LN1900-NEXT-USER-ID.
026900     ADD 1 TO LN1900-NEXT-CUST-ID.
027000     MOVE 1 TO WS-CTL-RELKEY.
027100     REWRITE LN1900-REC
027200         INVALID KEY
027300             DISPLAY 'LN1900 REWRITE FAILED' UPON CRT.
027400*
027500     MOVE WS-NEW-CUST-ID TO LN2100O-CUSTOMER-ID.
027600     MOVE WS-NEW-USER-ID TO LN2100O-USER-ID.
027700     MOVE '0'            TO LN2100O-STATUS.
027800 C050-EXIT.
027900     EXIT.
028000*
028100 D060-WRITE-RESPONSE.
028200     WRITE LN2100O-REC.
028300*
028400******************************************************
028500*  END OF RUN
028600******************************************************
028700 Z090-END-RTN.
028800     DISPLAY 'LNNEWC10 TRANSACTIONS PROCESSED - '
028900         WS-TRAN-CTR UPON CRT.
029000     CLOSE NEWCUST-IN NEWCUST-OUT
029100           CTL-MSTR USER-MSTR CUST-MSTR.
029200     STOP RUN.
