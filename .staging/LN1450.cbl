000100****************************************************************
000200*  LN1450  --  W-S TABLE OF UNPAID INSTALLMENTS FOR ONE LOAN,
000300*  HELD IN DUE-DATE ASCENDING ORDER
000400*  LENDING AND INSTALLMENT SERVICING SYSTEM
000500****************************************************************
000600*  HISTORY:
000700*    08/30/93  TKB  ORIGINAL TABLE -- BUILT THE SAME WAY THE
000800*                   DELINQUENCY AND FEE TABLES ARE BUILT
000900*                   ELSEWHERE IN THIS SHOP, ONE OCCURS GROUP
001000*                   PER INSTALLMENT, INSERTION-SORTED BY DUE
001100*                   DATE AS EACH MASTER RECORD IS READ.
001200****************************************************************
001300 01  LN1450-TABLE.
001400     05  LN1450-COUNT                PIC S9(4) COMP
001500                                     VALUE ZERO.
001600     05  LN1450-ENTRY OCCURS 24 TIMES
001700                     INDEXED BY LN1450-IX.
001800         10  LN1450-INST-ID          PIC 9(9).
001900         10  LN1450-DUE-DATE         PIC 9(8).
002000         10  LN1450-AMOUNT           PIC S9(9)V99 COMP-3.
